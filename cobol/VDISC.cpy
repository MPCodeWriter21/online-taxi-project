000100************************************************************ VDISC
000200*    VDISC - LINKAGE PARAMETER RECORD FOR TXDVDISC               *
000300*    (DISCOUNT VALIDATION/APPLICATION ENGINE - CALLED ROUTINE)   *
000400************************************************************ VDISC
000500*    HISTORY OF MODIFICATION:                                    *
000600*----------------------------------------------------------------*
000700* TXD010 - RSN    - 14/03/1991 - INITIAL VERSION (REQ TXD-004).   *
000800* TXD025 - RSN    - 30/03/1999 - Y2K REMEDIATION - RUN-DATE WIDEN *
000900*                    TO 8-BYTE YYYYMMDD TO MATCH DSCTBL.          *
001000* TXD034 - MFOO   - 06/02/2006 - ADDED WK-VDISC-I-USED-TAB SO A   *
001100*                    CODE ALREADY SPENT BY A PASSENGER EARLIER    *
001200*                    THIS RUN IS CAUGHT (RULE 7).                 *
001300*----------------------------------------------------------------*
001400 01  WK-VDISC-RECORD.
001500     05  WK-VDISC-INPUT.
001600         10  WK-VDISC-I-CODE          PIC X(12).
001700         10  WK-VDISC-I-PASSENGER-ID  PIC 9(06).
001800         10  WK-VDISC-I-TRIP-AMOUNT   PIC 9(09)V99.
001900         10  WK-VDISC-I-RUN-DATE      PIC 9(08).
002000         10  WK-VDISC-I-DSC-CNT       PIC 9(05) COMP.
002100         10  WK-VDISC-I-DSC-TAB.
002200             15  WK-VDISC-I-DSC-ENT OCCURS 500 TIMES
002300                 INDEXED BY WK-VDISC-DSC-IDX.
002400                 20  WK-VDISC-I-DSC-CODE       PIC X(12).
002500                 20  WK-VDISC-I-DSC-TYPE       PIC X(10).
002600                 20  WK-VDISC-I-DSC-VALUE      PIC 9(05)V99.
002700                 20  WK-VDISC-I-DSC-MIN-AMT    PIC 9(07)V99.
002800                 20  WK-VDISC-I-DSC-MAX-AMT    PIC 9(07)V99.
002900                 20  WK-VDISC-I-DSC-USE-LIMIT  PIC 9(05).
003000                 20  WK-VDISC-I-DSC-USE-COUNT  PIC 9(05).
003100                 20  WK-VDISC-I-DSC-VALID-FROM PIC 9(08).
003200                 20  WK-VDISC-I-DSC-VALID-UNTL PIC 9(08).
003300                 20  WK-VDISC-I-DSC-ACTIVE     PIC X(01).
003400         10  WK-VDISC-I-USED-CNT      PIC 9(05) COMP.
003500         10  WK-VDISC-I-USED-TAB.
003600             15  WK-VDISC-I-USED-ENT OCCURS 2000 TIMES
003700                 INDEXED BY WK-VDISC-USED-IDX.
003800                 20  WK-VDISC-I-USED-CODE      PIC X(12).
003900                 20  WK-VDISC-I-USED-PASS-ID   PIC 9(06).
004000     05  WK-VDISC-OUTPUT.
004100         10  WK-VDISC-O-VALID-FLAG    PIC X(01).
004200             88  WK-VDISC-O-VALID           VALUE "Y".
004300         10  WK-VDISC-O-REJECT-REASON PIC X(20).
004400         10  WK-VDISC-O-MATCH-IDX     PIC 9(05) COMP.
004500         10  WK-VDISC-O-DISC-AMOUNT   PIC 9(07)V99.
004600         10  WK-VDISC-O-FINAL-AMOUNT  PIC 9(09)V99.
