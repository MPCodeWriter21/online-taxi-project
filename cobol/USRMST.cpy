000100************************************************************ USRMST
000200*    USRMST - RIDER/DRIVER/ADMIN USER MASTER RECORD              *
000300*    FROM FILE USER-FILE (LINE SEQUENTIAL, SORTED BY USER-ID)    *
000400*    NO 01-LEVEL SUPPLIED - CALLING PROGRAM WRAPS THIS WITH ITS  *
000500*    OWN 01 (SEE TXDNITE, WHICH USES IT FOR BOTH USER-FILE AND   *
000600*    USER-OUT-FILE UNDER TWO DIFFERENT RECORD NAMES).             *
000700************************************************************ USRMST
000800*    HISTORY OF MODIFICATION:                                    *
000900*----------------------------------------------------------------*
001000* TXD001 - RSN    - 06/03/1991 - INITIAL VERSION (REQ TXD-004).   *
001100* TXD009 - HTAN   - 19/11/1992 - SPLIT USER-NAME INTO A LAST/     *
001200*                    FIRST-NAME VIEW (USRMST-NAME-VIEW) FOR THE   *
001300*                    RIDER DIRECTORY EXTRACT.                     *
001400* TXD022 - RSN    - 22/02/1999 - Y2K REMEDIATION - NO DATE FIELDS *
001500*                    ON THIS RECORD, NO CHANGE REQUIRED. LOGGED   *
001600*                    FOR THE CONVERSION AUDIT TRAIL ONLY.         *
001700* TXD035 - MFOO   - 14/03/2007 - DROPPED THE 01-LEVEL WRAPPER SO  *
001800*                    THIS LAYOUT CAN BE COPIED INTO BOTH THE      *
001900*                    USER-FILE AND USER-OUT-FILE RECORD AREAS.    *
002000*----------------------------------------------------------------*
002100 05  USRMST-RECORD.
002200     10  USER-ID                 PIC 9(06).
002300     10  USER-NAME               PIC X(30).
002400     10  USER-PHONE              PIC X(15).
002500     10  USER-EMAIL              PIC X(30).
002600     10  USER-WALLET-BALANCE     PIC S9(09)V99.
002700     10  USER-STATUS             PIC X(08).
002800         88  USER-STATUS-ACTIVE            VALUE "ACTIVE  ".
002900         88  USER-STATUS-INACTIVE          VALUE "INACTIVE".
003000         88  USER-STATUS-BANNED            VALUE "BANNED  ".
003100     10  FILLER                  PIC X(02).
003200*
003300*    ALTERNATE VIEW - LAST/FIRST NAME SPLIT FOR DIRECTORY REPORTS *
003400 05  USRMST-NAME-VIEW REDEFINES USRMST-RECORD.
003500     10  FILLER                  PIC X(06).
003600     10  USRMST-NV-LAST-NAME     PIC X(15).
003700     10  USRMST-NV-FIRST-NAME    PIC X(15).
003800     10  FILLER                  PIC X(66).
003900*
004000*    ALTERNATE VIEW - WALLET BALANCE SPLIT WHOLE/CENTS FOR PRINT  *
004100 05  USRMST-BAL-VIEW REDEFINES USRMST-RECORD.
004200     10  FILLER                  PIC X(81).
004300     10  USRMST-BV-WHOLE         PIC 9(09).
004400     10  USRMST-BV-CENTS         PIC 9(02).
004500     10  FILLER                  PIC X(10).
