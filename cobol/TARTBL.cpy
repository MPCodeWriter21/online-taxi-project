000100************************************************************ TARTBL
000200*    TARTBL - TARIFF RATE RECORD, FROM FILE TARIFF-FILE          *
000300*    LINE SEQUENTIAL, MOST RECENT RATE FOR A CITY/TYPE LAST      *
000400*    NO 01-LEVEL SUPPLIED - CALLING PROGRAM WRAPS THIS ITSELF.   *
000500************************************************************ TARTBL
000600*    HISTORY OF MODIFICATION:                                    *
000700*----------------------------------------------------------------*
000800* TXD003 - RSN    - 06/03/1991 - INITIAL VERSION (REQ TXD-004).   *
000900* TXD018 - HTAN   - 27/06/1994 - ADDED TARTBL-KEY-VIEW COMPOSITE  *
001000*                    CITY/TYPE KEY VIEW FOR THE TABLE-SEARCH IN   *
001100*                    TXDVFARE.                                    *
001200* TXD027 - MFOO   - 09/05/2002 - RESERVED FILLER BYTE ADDED AT    *
001300*                    RECORD END TO MATCH THE OTHER MASTER FILES.  *
001400* TXD035 - MFOO   - 14/03/2007 - DROPPED THE 01-LEVEL WRAPPER,    *
001500*                    SAME REASON AS USRMST TXD035.                *
001600*----------------------------------------------------------------*
001700 05  TARTBL-RECORD.
001800     10  TAR-ID                  PIC 9(04).
001900     10  TAR-CITY-ID             PIC 9(04).
002000     10  TAR-TRIP-TYPE           PIC X(09).
002100     10  TAR-PRICE-PER-KM        PIC 9(05)V99.
002200     10  FILLER                  PIC X(01).
002300*
002400*    ALTERNATE VIEW - CITY/TYPE COMBINED AS ONE SEARCH KEY        *
002500 05  TARTBL-KEY-VIEW REDEFINES TARTBL-RECORD.
002600     10  FILLER                  PIC X(04).
002700     10  TARTBL-KV-CITY-TYPE.
002800         15  TARTBL-KV-CITY      PIC 9(04).
002900         15  TARTBL-KV-TYPE      PIC X(09).
003000     10  FILLER                  PIC X(08).
