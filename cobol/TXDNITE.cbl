000100 IDENTIFICATION DIVISION.
000200*************************************************************TXDNITE
000300 PROGRAM-ID.     TXDNITE.
000400 AUTHOR.         R S NAIDU.
000500 INSTALLATION.   METROCAB DATA CENTER - NIGHTLY BATCH.
000600 DATE-WRITTEN.   06 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THE NIGHTLY DISPATCH/SETTLEMENT DRIVER. READS
001100*               THE USER, DRIVER, TARIFF AND DISCOUNT MASTERS
001200*               INTO TABLES, THEN READS THE DAY'S TRIP
001300*               TRANSACTIONS ONE AT A TIME, CALLING THE
001400*               REFERENCE-DATA, FARE, TRIP-STATUS, DISCOUNT AND
001500*               PAYMENT ROUTINES TO ADVANCE EACH TRIP AND
001600*               SETTLE ITS FARE. WRITES A REFRESHED USER
001700*               MASTER, A REFRESHED TRIP FILE, THE PAYMENT AND
001800*               WALLET-TRANSACTION FILES, AND A PRINT REPORT.
001900*
002000*               UPSI-0 IS SET ON BY Y900 SO THE CL JOB STREAM
002100*               CAN TEST IT AND STOP THE FOLLOW-ON STEPS WHEN
002200*               THIS RUN ABENDS.
002300*
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:                                       *
002600*----------------------------------------------------------------*
002700* TAG    INIT   DATE        DESCRIPTION                          *
002800* ------ ------ ----------  -----------------------------------  *
002900* TXD020 RSN    06/03/1991  INITIAL VERSION (REQ TXD-004) - OPENS*
003000*                           ALL TEN FILES, LOADS THE USER,       *
003100*                           DRIVER AND TARIFF TABLES, AND PRICES *
003200*                           ESTIMATE REQUESTS ONLY. ACCEPT/      *
003300*                           START/COMPLETE/CANCEL ARE NOT YET    *
003400*                           WIRED IN.                            *
003500* TXD039 HTAN   09/09/1994  ADDED C400-ADVANCE-TRIP - ACCEPT,    *
003600*                           START, COMPLETE AND CANCEL NOW       *
003700*                           DISPATCH THROUGH TXDVTRIP, WITH THE  *
003800*                           DRIVER'S ON-TRIP FLAG MAINTAINED IN  *
003900*                           BOTH THE TXDVFARE AND TXDVREF DRIVER *
004000*                           TABLES SO THE TWO STAY IN STEP.      *
004100* TXD040 HTAN   21/11/1994  WIRED THE DISCOUNT ENGINE INTO THE   *
004200*                           COMPLETE PATH (C500) - THE DISCOUNT  *
004300*                           AND USED-CODE TABLES ARE CARRIED     *
004400*                           FORWARD IN WORKING STORAGE FOR THE   *
004500*                           LIFE OF THE RUN, NOT RELOADED PER    *
004600*                           TRIP.                                *
004700* TXD022 RSN    22/02/1999  Y2K REMEDIATION - WK-C-SYSDATE-R     *
004800*                           ADDED SO THE TWO-DIGIT YEAR ACCEPTED *
004900*                           FROM THE SYSTEM CLOCK IS WINDOWED    *
005000*                           INTO A CENTURY INSTEAD OF ASSUMING   *
005100*                           "19-". LOGGED FOR THE CONVERSION     *
005200*                           AUDIT TRAIL.                         *
005300* TXD028 MFOO   17/01/2003  WIRED THE 85/15 SETTLEMENT SPLIT     *
005400*                           THROUGH TXDVPAY - PAYMENT-FILE AND   *
005500*                           TXN-FILE ARE NOW WRITTEN ON EVERY    *
005600*                           COMPLETED TRIP, AND THE WALLET       *
005700*                           BALANCES CARRIED IN WK-C-USER-TAB    *
005800*                           ARE UPDATED FOR THE USER-OUT-FILE    *
005900*                           REWRITE.                             *
006000* TXD041 MFOO   14/03/2007  USER-OUT-FILE AND TRIP-OUT-FILE LAID *
006100*                           OUT FLAT AGAINST THE SHARED MASTER   *
006200*                           COPYBOOKS, MATCHING THE COPYBOOKS'   *
006300*                           OWN TXD035 CHANGE.                   *
006400* TXD037 MFOO   12/03/2008  ADDED E000-WRITE-CONTROL-TOTALS - THE*
006500*                           SINGLE FINAL-TOTALS BLOCK OPS ASKED  *
006600*                           FOR ON THE PRINT REPORT (REQ TXD-009)*
006700* TXD038 KYAP   19/08/2011  EXTENDED THE PASSENGER-NOT-FOUND     *
006800*                           CHECK TO EVERY REQUEST ACTION, NOT   *
006900*                           JUST ACCEPT - AN ESTIMATE AGAINST AN *
007000*                           UNKNOWN PASSENGER-ID WAS SLIPPING    *
007100*                           THROUGH UNCAUGHT (PROD INCIDENT      *
007200*                           P-2011-054).                         *
007300* TXD042 KYAP   03/04/2013  CANCELLED TRIPS NOW FOLD INTO THE    *
007400*                           REJECTED COUNT ON THE SUMMARY - THE  *
007500*                           REPORT ONLY HAS THREE OUTCOME        *
007600*                           BUCKETS, SO COMPLETED + PENDING +    *
007700*                           REJECTED MUST FOOT TO TRIPS READ.    *
007800*----------------------------------------------------------------*
007900 EJECT
008000*************************
008100 ENVIRONMENT DIVISION.
008200*************************
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  IBM-AS400.
008500 OBJECT-COMPUTER.  IBM-AS400.
008600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008700                   UPSI-0 IS UPSI-SWITCH-0
008800                       ON STATUS IS U0-ON
008900                       OFF STATUS IS U0-OFF.
009000*
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT USER-FILE     ASSIGN TO USERFILE
009400                          ORGANIZATION IS LINE SEQUENTIAL
009500                          FILE STATUS IS WK-C-FILE-STATUS.
009600     SELECT DRIVER-FILE   ASSIGN TO DRIVFILE
009700                          ORGANIZATION IS LINE SEQUENTIAL
009800                          FILE STATUS IS WK-C-FILE-STATUS.
009900     SELECT TARIFF-FILE   ASSIGN TO TARFFILE
010000                          ORGANIZATION IS LINE SEQUENTIAL
010100                          FILE STATUS IS WK-C-FILE-STATUS.
010200     SELECT DISCOUNT-FILE ASSIGN TO DISCFILE
010300                          ORGANIZATION IS LINE SEQUENTIAL
010400                          FILE STATUS IS WK-C-FILE-STATUS.
010500     SELECT TRIP-FILE     ASSIGN TO TRIPFILE
010600                          ORGANIZATION IS LINE SEQUENTIAL
010700                          FILE STATUS IS WK-C-FILE-STATUS.
010800     SELECT USER-OUT-FILE ASSIGN TO USEROUT
010900                          ORGANIZATION IS LINE SEQUENTIAL
011000                          FILE STATUS IS WK-C-FILE-STATUS.
011100     SELECT TRIP-OUT-FILE ASSIGN TO TRIPOUT
011200                          ORGANIZATION IS LINE SEQUENTIAL
011300                          FILE STATUS IS WK-C-FILE-STATUS.
011400     SELECT PAYMENT-FILE  ASSIGN TO PAYMFILE
011500                          ORGANIZATION IS LINE SEQUENTIAL
011600                          FILE STATUS IS WK-C-FILE-STATUS.
011700     SELECT TXN-FILE      ASSIGN TO TXNFILE
011800                          ORGANIZATION IS LINE SEQUENTIAL
011900                          FILE STATUS IS WK-C-FILE-STATUS.
012000     SELECT REPORT-FILE   ASSIGN TO RPTFILE
012100                          ORGANIZATION IS LINE SEQUENTIAL
012200                          FILE STATUS IS WK-C-FILE-STATUS.
012300*
012400***************
012500 DATA DIVISION.
012600***************
012700 FILE SECTION.
012800*
012900 FD  USER-FILE
013000     LABEL RECORDS ARE OMITTED
013100     DATA RECORD IS USER-FILE-REC.
013200 01  USER-FILE-REC.
013300     COPY USRMST.
013400*
013500 FD  DRIVER-FILE
013600     LABEL RECORDS ARE OMITTED
013700     DATA RECORD IS DRIVER-FILE-REC.
013800 01  DRIVER-FILE-REC.
013900     COPY DRVMST.
014000*
014100 FD  TARIFF-FILE
014200     LABEL RECORDS ARE OMITTED
014300     DATA RECORD IS TARIFF-FILE-REC.
014400 01  TARIFF-FILE-REC.
014500     COPY TARTBL.
014600*
014700 FD  DISCOUNT-FILE
014800     LABEL RECORDS ARE OMITTED
014900     DATA RECORD IS DISCOUNT-FILE-REC.
015000 01  DISCOUNT-FILE-REC.
015100     COPY DSCTBL.
015200*
015300 FD  TRIP-FILE
015400     LABEL RECORDS ARE OMITTED
015500     DATA RECORD IS TRIP-FILE-REC.
015600 01  TRIP-FILE-REC.
015700     COPY TRPTRN.
015800*
015900*    TXD041 - FLAT, NO COPY - USER-OUT-FILE IS REGENERATED FROM
016000*    WK-C-USER-TAB, WHICH IS BYTE-FOR-BYTE THE SAME LAYOUT AS
016100*    USRMST-RECORD (SEE THE WORKING-STORAGE NOTE AT WK-C-USER-TAB).
016200 FD  USER-OUT-FILE
016300     LABEL RECORDS ARE OMITTED
016400     DATA RECORD IS USER-OUT-FILE-REC.
016500 01  USER-OUT-FILE-REC        PIC X(102).
016600*
016700*    TXD041 - FLAT, NO COPY - SAME REASON AS USER-OUT-FILE ABOVE,
016800*    WRITTEN FROM TRIP-FILE-REC ITSELF ONCE C200 HAS UPDATED IT.
016900 FD  TRIP-OUT-FILE
017000     LABEL RECORDS ARE OMITTED
017100     DATA RECORD IS TRIP-OUT-FILE-REC.
017200 01  TRIP-OUT-FILE-REC        PIC X(107).
017300*
017400 FD  PAYMENT-FILE
017500     LABEL RECORDS ARE OMITTED
017600     DATA RECORD IS PAYMENT-FILE-REC.
017700 01  PAYMENT-FILE-REC.
017800     COPY PAYTRN.
017900*
018000 FD  TXN-FILE
018100     LABEL RECORDS ARE OMITTED
018200     DATA RECORD IS TXN-FILE-REC.
018300 01  TXN-FILE-REC.
018400     COPY WTXTRN.
018500*
018600 FD  REPORT-FILE
018700     LABEL RECORDS ARE OMITTED
018800     DATA RECORD IS REPORT-FILE-REC.
018900 01  REPORT-FILE-REC          PIC X(80).
019000*
019100*************************
019200 WORKING-STORAGE SECTION.
019300*************************
019400 01  FILLER                       PIC X(24) VALUE
019500     "** PROGRAM TXDNITE **".
019600*
019700 01  WK-C-COMMON.
019800     COPY TXCMWS.
019900*
020000*    THE FIVE CALLED-ROUTINE PARAMETER AREAS - LOADED ONCE FROM   *
020100*    THE MASTER FILES BELOW AND PASSED BY REFERENCE ON EVERY CALL.*
020200     COPY VFARE.
020300     COPY VDISC.
020400     COPY VTRIP.
020500     COPY VPAY.
020600     COPY VREF.
020700*
020800*    TXD022 - SYSTEM CLOCK GIVES A TWO-DIGIT YEAR ONLY. A000
020900*    WINDOWS IT INTO WK-C-RUN-CENT BELOW 50 = 20-, 50 OR OVER =
021000*    19- (NO RUN OF THIS SYSTEM WILL EVER SEE YEAR 50).
021100 01  WK-C-SYSDATE                 PIC 9(06) VALUE ZERO.
021200 01  WK-C-SYSDATE-R REDEFINES WK-C-SYSDATE.
021300     05  WK-C-SD-YY               PIC 9(02).
021400     05  WK-C-SD-MM               PIC 9(02).
021500     05  WK-C-SD-DD               PIC 9(02).
021600*
021700*    ------------------ PASSENGER/DRIVER/TRIP WORK -----------------
021800 01  WK-N-USR-SUB                 PIC 9(05) COMP VALUE ZERO.
021900 01  WK-N-PASS-USR-MATCH-IDX      PIC 9(05) COMP VALUE ZERO.
022000 01  WK-N-DRVR-USR-MATCH-IDX      PIC 9(05) COMP VALUE ZERO.
022100 01  WK-N-DRV-MATCH-IDX           PIC 9(05) COMP VALUE ZERO.
022200*
022300*    ------------------- CONTROL-TOTAL COUNTERS ---------------------
022400 01  WK-N-CTL-DRV-APPR-CNT        PIC 9(06) COMP VALUE ZERO.
022500 01  WK-N-CTL-TRP-READ            PIC 9(06) COMP VALUE ZERO.
022600 01  WK-N-CTL-TRP-CMPL            PIC 9(06) COMP VALUE ZERO.
022700 01  WK-N-CTL-TRP-PEND            PIC 9(06) COMP VALUE ZERO.
022800 01  WK-N-CTL-TRP-REJ             PIC 9(06) COMP VALUE ZERO.
022900*
023000*    ALTERNATE VIEW OF THE READ/COMPLETED/PENDING/REJECTED         *
023100*    CROSS-FOOT, KEPT FOR THE DAY OPS ASKS WHY THE COUNTS ON THE   *
023200*    SUMMARY DO NOT ADD UP (SEE TXDVPAY'S WK-N-CROSSFOOT-CHECK-R   *
023300*    FOR THE SAME IDEA).                                           *
023400 01  WK-N-CTL-CROSSFOOT           PIC S9(06) VALUE ZERO.
023500 01  WK-N-CTL-CROSSFOOT-R REDEFINES WK-N-CTL-CROSSFOOT.
023600     05  WK-N-CTL-CF-SIGN-DIGIT   PIC S9(01).
023700     05  FILLER                   PIC 9(05).
023800*
023900*    ------------------- SETTLEMENT ACCUMULATORS --------------------
024000 01  WK-N-TOT-REVENUE             PIC S9(09)V99 VALUE ZERO.
024100 01  WK-N-TOT-REVENUE-R REDEFINES WK-N-TOT-REVENUE.
024200     05  WK-N-TR-SIGN-DIGIT       PIC S9(01).
024300     05  FILLER                   PIC 9(10).
024400 01  WK-N-TOT-DRIVER-EARNINGS     PIC S9(09)V99 VALUE ZERO.
024500 01  WK-N-TOT-PLATFORM-FEES       PIC S9(09)V99 VALUE ZERO.
024600*
024700 01  WK-N-NEXT-PAY-ID             PIC 9(06) COMP VALUE ZERO.
024800 01  WK-N-NEXT-TXN-ID             PIC 9(06) COMP VALUE ZERO.
024900 01  WK-N-SETTLE-GROSS            PIC 9(09)V99 VALUE ZERO.
025000 01  WK-N-SETTLE-NET              PIC 9(09)V99 VALUE ZERO.
025100*
025200*    -------------------- DETAIL-LINE WORK AREAS --------------------
025300 01  WK-N-DTL-GROSS               PIC 9(05)V99 VALUE ZERO.
025400 01  WK-N-DTL-DISC                PIC 9(04)V99 VALUE ZERO.
025500 01  WK-N-DTL-NET                 PIC 9(05)V99 VALUE ZERO.
025600*
025700*    TXD041 - WK-C-USER-TAB IS BYTE-FOR-BYTE THE SAME LAYOUT AS      *
025800*    USRMST-RECORD (102 BYTES) SO A ONE-STATEMENT MOVE OF THE       *
025900*    WHOLE ENTRY CAN LOAD IT FROM USER-FILE-REC AND, AT THE END OF  *
026000*    THE RUN, WRITE IT STRAIGHT BACK OUT TO USER-OUT-FILE-REC.      *
026100 01  WK-C-USER-TAB.
026200     05  WK-C-USR-ENT OCCURS 5000 TIMES INDEXED BY WK-C-USR-IDX.
026300         10  WK-C-USR-ID          PIC 9(06).
026400         10  WK-C-USR-NAME        PIC X(30).
026500         10  WK-C-USR-PHONE       PIC X(15).
026600         10  WK-C-USR-EMAIL       PIC X(30).
026700         10  WK-C-USR-WALLET-BAL  PIC S9(09)V99.
026800         10  WK-C-USR-STATUS      PIC X(08).
026900         10  FILLER               PIC X(02).
027000*
027100*    ALTERNATE VIEW - WALLET BALANCE SPLIT WHOLE/CENTS, SAME SHAPE   *
027200*    AS USRMST-BAL-VIEW IN THE COPYBOOK ITSELF.                     *
027300     05  WK-C-USR-ENT-R REDEFINES WK-C-USR-ENT
027400             OCCURS 5000 TIMES INDEXED BY WK-C-USR-BAL-IDX.
027500         10  FILLER               PIC X(81).
027600         10  WK-C-USR-BAL-WHOLE   PIC 9(09).
027700         10  WK-C-USR-BAL-CENTS   PIC 9(02).
027800         10  FILLER               PIC X(10).
027900*
028000*    --------------------- REPORT LINE AREAS -----------------------
028100 01  WK-C-RPT-HEADING1.
028200     05  FILLER                   PIC X(30) VALUE
028300         "METROCAB NIGHTLY DISPATCH RUN".
028400     05  FILLER                   PIC X(10) VALUE SPACES.
028500     05  FILLER                   PIC X(10) VALUE "RUN DATE: ".
028600     05  WK-C-RPT-HDG-DATE        PIC X(10).
028700     05  FILLER                   PIC X(20) VALUE SPACES.
028800*
028900 01  WK-C-RPT-DETAIL-LINE.
029000     05  WK-C-RPT-DTL-TRIP-ID     PIC Z(5)9.
029100     05  FILLER                   PIC X(01) VALUE SPACE.
029200     05  WK-C-RPT-DTL-ACTION      PIC X(08).
029300     05  FILLER                   PIC X(01) VALUE SPACE.
029400     05  WK-C-RPT-DTL-RESULT      PIC X(20).
029500     05  FILLER                   PIC X(01) VALUE SPACE.
029600     05  WK-C-RPT-DTL-GROSS       PIC ZZ,ZZ9.99.
029700     05  FILLER                   PIC X(01) VALUE SPACE.
029800     05  WK-C-RPT-DTL-DISC        PIC Z,ZZ9.99.
029900     05  FILLER                   PIC X(01) VALUE SPACE.
030000     05  WK-C-RPT-DTL-NET         PIC ZZ,ZZ9.99.
030100     05  FILLER                   PIC X(15) VALUE SPACES.
030200*
030300 01  WK-C-RPT-CNT-LINE.
030400     05  WK-C-RPT-CNT-LABEL       PIC X(40).
030500     05  WK-C-RPT-CNT-VALUE       PIC ZZZ,ZZ9.
030600     05  FILLER                   PIC X(33) VALUE SPACES.
030700*
030800 01  WK-C-RPT-AMT-LINE.
030900     05  WK-C-RPT-AMT-LABEL       PIC X(40).
031000     05  WK-C-RPT-AMT-VALUE       PIC Z,ZZZ,ZZ9.99.
031100     05  FILLER                   PIC X(28) VALUE SPACES.
031200*
031300****************
031400 LINKAGE SECTION.
031500****************
031600*
031700*******************
031800 PROCEDURE DIVISION.
031900*******************
032000 MAIN-MODULE.
032100     PERFORM A000-INITIALIZATION
032200        THRU A099-INITIALIZATION-EX.
032300     PERFORM B000-LOAD-MASTER-TABLES
032400        THRU B099-LOAD-MASTER-TABLES-EX.
032500     PERFORM C000-PROCESS-TRIPS
032600        THRU C099-PROCESS-TRIPS-EX.
032700     PERFORM D000-WRITE-USER-OUT-FILE
032800        THRU D099-WRITE-USER-OUT-FILE-EX.
032900     PERFORM E000-WRITE-CONTROL-TOTALS
033000        THRU E099-WRITE-CONTROL-TOTALS-EX.
033100     PERFORM Z000-END-PROGRAM-ROUTINE
033200        THRU Z999-END-PROGRAM-ROUTINE-EX.
033300     GOBACK.
033400*
033500*----------------------------------------------------------------*
033600 A000-INITIALIZATION.
033700*----------------------------------------------------------------*
033800     ACCEPT WK-C-SYSDATE FROM DATE.
033900     IF  WK-C-SD-YY < 50
034000         MOVE 20 TO WK-C-RUN-CENT
034100     ELSE
034200         MOVE 19 TO WK-C-RUN-CENT
034300     END-IF.
034400     MOVE WK-C-SD-YY              TO WK-C-RUN-YY.
034500     MOVE WK-C-SD-MM              TO WK-C-RUN-MM.
034600     MOVE WK-C-SD-DD              TO WK-C-RUN-DD.
034700*
034800     MOVE ZERO TO WK-VREF-I-USR-CNT WK-VREF-I-DRV-CNT.
034900     MOVE ZERO TO WK-VFARE-I-TAR-CNT WK-VFARE-I-DRV-CNT.
035000     MOVE ZERO TO WK-VDISC-I-DSC-CNT WK-VDISC-I-USED-CNT.
035100     MOVE ZERO TO WK-N-CTL-DRV-APPR-CNT.
035200     MOVE ZERO TO WK-N-CTL-TRP-READ  WK-N-CTL-TRP-CMPL.
035300     MOVE ZERO TO WK-N-CTL-TRP-PEND  WK-N-CTL-TRP-REJ.
035400     MOVE ZERO TO WK-N-TOT-REVENUE   WK-N-TOT-DRIVER-EARNINGS.
035500     MOVE ZERO TO WK-N-TOT-PLATFORM-FEES.
035600     MOVE ZERO TO WK-N-NEXT-PAY-ID   WK-N-NEXT-TXN-ID.
035700*
035800     OPEN INPUT  USER-FILE.
035900     IF  NOT WK-C-SUCCESSFUL
036000         DISPLAY "TXDNITE - ERROR OPENING USER-FILE - STATUS "
036100                  WK-C-FILE-STATUS
036200         GO TO Y900-ABNORMAL-TERMINATION
036300     END-IF.
036400     OPEN INPUT  DRIVER-FILE.
036500     IF  NOT WK-C-SUCCESSFUL
036600         DISPLAY "TXDNITE - ERROR OPENING DRIVER-FILE - STATUS "
036700                  WK-C-FILE-STATUS
036800         GO TO Y900-ABNORMAL-TERMINATION
036900     END-IF.
037000     OPEN INPUT  TARIFF-FILE.
037100     IF  NOT WK-C-SUCCESSFUL
037200         DISPLAY "TXDNITE - ERROR OPENING TARIFF-FILE - STATUS "
037300                  WK-C-FILE-STATUS
037400         GO TO Y900-ABNORMAL-TERMINATION
037500     END-IF.
037600     OPEN INPUT  DISCOUNT-FILE.
037700     IF  NOT WK-C-SUCCESSFUL
037800         DISPLAY "TXDNITE - ERROR OPENING DISCOUNT-FILE - STATUS "
037900                  WK-C-FILE-STATUS
038000         GO TO Y900-ABNORMAL-TERMINATION
038100     END-IF.
038200     OPEN INPUT  TRIP-FILE.
038300     IF  NOT WK-C-SUCCESSFUL
038400         DISPLAY "TXDNITE - ERROR OPENING TRIP-FILE - STATUS "
038500                  WK-C-FILE-STATUS
038600         GO TO Y900-ABNORMAL-TERMINATION
038700     END-IF.
038800     OPEN OUTPUT USER-OUT-FILE.
038900     IF  NOT WK-C-SUCCESSFUL
039000         DISPLAY "TXDNITE - ERROR OPENING USER-OUT-FILE - STATUS "
039100                  WK-C-FILE-STATUS
039200         GO TO Y900-ABNORMAL-TERMINATION
039300     END-IF.
039400     OPEN OUTPUT TRIP-OUT-FILE.
039500     IF  NOT WK-C-SUCCESSFUL
039600         DISPLAY "TXDNITE - ERROR OPENING TRIP-OUT-FILE - STATUS "
039700                  WK-C-FILE-STATUS
039800         GO TO Y900-ABNORMAL-TERMINATION
039900     END-IF.
040000     OPEN OUTPUT PAYMENT-FILE.
040100     IF  NOT WK-C-SUCCESSFUL
040200         DISPLAY "TXDNITE - ERROR OPENING PAYMENT-FILE - STATUS "
040300                  WK-C-FILE-STATUS
040400         GO TO Y900-ABNORMAL-TERMINATION
040500     END-IF.
040600     OPEN OUTPUT TXN-FILE.
040700     IF  NOT WK-C-SUCCESSFUL
040800         DISPLAY "TXDNITE - ERROR OPENING TXN-FILE - STATUS "
040900                  WK-C-FILE-STATUS
041000         GO TO Y900-ABNORMAL-TERMINATION
041100     END-IF.
041200     OPEN OUTPUT REPORT-FILE.
041300     IF  NOT WK-C-SUCCESSFUL
041400         DISPLAY "TXDNITE - ERROR OPENING REPORT-FILE - STATUS "
041500                  WK-C-FILE-STATUS
041600         GO TO Y900-ABNORMAL-TERMINATION
041700     END-IF.
041800*
041900     STRING WK-C-RUN-MM   DELIMITED BY SIZE
042000            "/"           DELIMITED BY SIZE
042100            WK-C-RUN-DD   DELIMITED BY SIZE
042200            "/"           DELIMITED BY SIZE
042300            WK-C-RUN-CENT DELIMITED BY SIZE
042400            WK-C-RUN-YY   DELIMITED BY SIZE
042500       INTO WK-C-RPT-HDG-DATE.
042600     WRITE REPORT-FILE-REC FROM WK-C-RPT-HEADING1.
042700     IF  NOT WK-C-SUCCESSFUL
042800         DISPLAY "TXDNITE - ERROR WRITING REPORT-FILE - STATUS "
042900                  WK-C-FILE-STATUS
043000         GO TO Y900-ABNORMAL-TERMINATION
043100     END-IF.
043200 A099-INITIALIZATION-EX.
043300     EXIT.
043400*
043500*----------------------------------------------------------------*
043600*    B000 - LOADS THE FOUR REFERENCE FILES INTO THE TABLES THAT   *
043700*    TXDVFARE, TXDVDISC AND TXDVREF SEARCH FOR THE REST OF THE    *
043800*    RUN. THE TABLES ARE PASSED TO THOSE ROUTINES BY REFERENCE    *
043900*    EVERY CALL, SO LOADING THEM ONCE HERE IS ENOUGH.             *
044000*----------------------------------------------------------------*
044100 B000-LOAD-MASTER-TABLES.
044200     MOVE "N" TO WK-C-EOF-SW.
044300     PERFORM B100-READ-ONE-USER-REC
044400        THRU B199-READ-ONE-USER-REC-EX
044500            UNTIL WK-C-EOF.
044600     MOVE "N" TO WK-C-EOF-SW.
044700     PERFORM B200-READ-ONE-DRIVER-REC
044800        THRU B299-READ-ONE-DRIVER-REC-EX
044900            UNTIL WK-C-EOF.
045000     MOVE "N" TO WK-C-EOF-SW.
045100     PERFORM B300-READ-ONE-TARIFF-REC
045200        THRU B399-READ-ONE-TARIFF-REC-EX
045300            UNTIL WK-C-EOF.
045400     MOVE "N" TO WK-C-EOF-SW.
045500     PERFORM B400-READ-ONE-DISCOUNT-REC
045600        THRU B499-READ-ONE-DISCOUNT-REC-EX
045700            UNTIL WK-C-EOF.
045800 B099-LOAD-MASTER-TABLES-EX.
045900     EXIT.
046000*
046100*----------------------------------------------------------------*
046200 B100-READ-ONE-USER-REC.
046300*----------------------------------------------------------------*
046400     READ USER-FILE
046500         AT END
046600             SET WK-C-EOF TO TRUE
046700         NOT AT END
046800             ADD 1 TO WK-VREF-I-USR-CNT
046900             MOVE USER-FILE-REC TO WK-C-USR-ENT(WK-VREF-I-USR-CNT)
047000             MOVE USER-ID       TO
047100                  WK-VREF-I-USR-ID(WK-VREF-I-USR-CNT)
047200             MOVE USER-PHONE    TO
047300                  WK-VREF-I-USR-PHONE(WK-VREF-I-USR-CNT)
047400             MOVE USER-STATUS   TO
047500                  WK-VREF-I-USR-STATUS(WK-VREF-I-USR-CNT)
047600     END-READ.
047700 B199-READ-ONE-USER-REC-EX.
047800     EXIT.
047900*
048000*----------------------------------------------------------------*
048100*    B200 - APPROVAL STATUS IS CARRIED TWO WAYS: FULL TEXT IN     *
048200*    WK-VREF-I-DRV-APPR-FLAG (TXDVREF NEEDS THE WORD) AND AS A    *
048300*    Y/N FLAG IN WK-VFARE-I-DRV-APPR-FLAG (TXDVFARE'S AVAILABLE-  *
048400*    DRIVER COUNT JUST NEEDS THE FLAG).                           *
048500*----------------------------------------------------------------*
048600 B200-READ-ONE-DRIVER-REC.
048700*----------------------------------------------------------------*
048800     READ DRIVER-FILE
048900         AT END
049000             SET WK-C-EOF TO TRUE
049100         NOT AT END
049200             ADD 1 TO WK-VREF-I-DRV-CNT
049300             MOVE WK-VREF-I-DRV-CNT TO WK-VFARE-I-DRV-CNT
049400             MOVE DRV-USER-ID   TO
049500                  WK-VREF-I-DRV-USER-ID(WK-VREF-I-DRV-CNT)
049600             MOVE DRV-APPROVAL-STATUS TO
049700                  WK-VREF-I-DRV-APPR-FLAG(WK-VREF-I-DRV-CNT)
049800             MOVE DRV-ON-TRIP-FLAG TO
049900                  WK-VREF-I-DRV-ONTRIP-FLAG(WK-VREF-I-DRV-CNT)
050000             MOVE DRV-ON-TRIP-FLAG TO
050100                  WK-VFARE-I-DRV-ONTRIP-FLAG(WK-VFARE-I-DRV-CNT)
050200             IF  DRV-APPROVAL-APPROVED
050300                 MOVE "Y" TO
050400                      WK-VFARE-I-DRV-APPR-FLAG(WK-VFARE-I-DRV-CNT)
050500                 ADD 1 TO WK-N-CTL-DRV-APPR-CNT
050600             ELSE
050700                 MOVE "N" TO
050800                      WK-VFARE-I-DRV-APPR-FLAG(WK-VFARE-I-DRV-CNT)
050900             END-IF
051000     END-READ.
051100 B299-READ-ONE-DRIVER-REC-EX.
051200     EXIT.
051300*
051400*----------------------------------------------------------------*
051500 B300-READ-ONE-TARIFF-REC.
051600*----------------------------------------------------------------*
051700     READ TARIFF-FILE
051800         AT END
051900             SET WK-C-EOF TO TRUE
052000         NOT AT END
052100             ADD 1 TO WK-VFARE-I-TAR-CNT
052200             MOVE TAR-CITY-ID   TO
052300                  WK-VFARE-I-TAR-CITY(WK-VFARE-I-TAR-CNT)
052400             MOVE TAR-TRIP-TYPE TO
052500                  WK-VFARE-I-TAR-TYPE(WK-VFARE-I-TAR-CNT)
052600             MOVE TAR-PRICE-PER-KM TO
052700                  WK-VFARE-I-TAR-PRICE(WK-VFARE-I-TAR-CNT)
052800     END-READ.
052900 B399-READ-ONE-TARIFF-REC-EX.
053000     EXIT.
053100*
053200*----------------------------------------------------------------*
053300 B400-READ-ONE-DISCOUNT-REC.
053400*----------------------------------------------------------------*
053500     READ DISCOUNT-FILE
053600         AT END
053700             SET WK-C-EOF TO TRUE
053800         NOT AT END
053900             ADD 1 TO WK-VDISC-I-DSC-CNT
054000             MOVE DSC-CODE      TO
054100                  WK-VDISC-I-DSC-CODE(WK-VDISC-I-DSC-CNT)
054200             MOVE DSC-TYPE      TO
054300                  WK-VDISC-I-DSC-TYPE(WK-VDISC-I-DSC-CNT)
054400             MOVE DSC-VALUE     TO
054500                  WK-VDISC-I-DSC-VALUE(WK-VDISC-I-DSC-CNT)
054600             MOVE DSC-MIN-TRIP-AMT TO
054700                  WK-VDISC-I-DSC-MIN-AMT(WK-VDISC-I-DSC-CNT)
054800             MOVE DSC-MAX-DISC-AMT TO
054900                  WK-VDISC-I-DSC-MAX-AMT(WK-VDISC-I-DSC-CNT)
055000             MOVE DSC-USAGE-LIMIT TO
055100                  WK-VDISC-I-DSC-USE-LIMIT(WK-VDISC-I-DSC-CNT)
055200             MOVE DSC-USAGE-COUNT TO
055300                  WK-VDISC-I-DSC-USE-COUNT(WK-VDISC-I-DSC-CNT)
055400             MOVE DSC-VALID-FROM TO
055500                  WK-VDISC-I-DSC-VALID-FROM(WK-VDISC-I-DSC-CNT)
055600             MOVE DSC-VALID-UNTIL TO
055700                  WK-VDISC-I-DSC-VALID-UNTL(WK-VDISC-I-DSC-CNT)
055800             MOVE DSC-ACTIVE-FLAG TO
055900                  WK-VDISC-I-DSC-ACTIVE(WK-VDISC-I-DSC-CNT)
056000     END-READ.
056100 B499-READ-ONE-DISCOUNT-REC-EX.
056200     EXIT.
056300*
056400*----------------------------------------------------------------*
056500*    C000 - MAIN TRIP-PROCESSING LOOP. ONE PASS OF TRIP-FILE,     *
056600*    ARRIVAL ORDER, NO SORT (REQ TXD-004, ATTACHMENT B).          *
056700*----------------------------------------------------------------*
056800 C000-PROCESS-TRIPS.
056900     MOVE "N" TO WK-C-EOF-SW.
057000     PERFORM C100-READ-ONE-TRIP
057100        THRU C199-READ-ONE-TRIP-EX
057200            UNTIL WK-C-EOF.
057300 C099-PROCESS-TRIPS-EX.
057400     EXIT.
057500*
057600*----------------------------------------------------------------*
057700 C100-READ-ONE-TRIP.
057800*----------------------------------------------------------------*
057900     READ TRIP-FILE
058000         AT END
058100             SET WK-C-EOF TO TRUE
058200         NOT AT END
058300             ADD 1 TO WK-N-CTL-TRP-READ
058400             PERFORM C200-DISPATCH-ONE-TRIP
058500                THRU C299-DISPATCH-ONE-TRIP-EX
058600             WRITE TRIP-OUT-FILE-REC FROM TRIP-FILE-REC
058700             IF  NOT WK-C-SUCCESSFUL
058800                 DISPLAY "TXDNITE - ERROR WRITING TRIP-OUT-FILE "
058900                          "- STATUS " WK-C-FILE-STATUS
059000                 GO TO Y900-ABNORMAL-TERMINATION
059100             END-IF
059200     END-READ.
059300 C199-READ-ONE-TRIP-EX.
059400     EXIT.
059500*
059600*----------------------------------------------------------------*
059700*    C200 - TXD038: THE PASSENGER MUST EXIST FOR EVERY REQUEST    *
059800*    ACTION, NOT JUST ACCEPT. ESTIMATE GOES TO C300, THE FOUR     *
059900*    LIFECYCLE ACTIONS GO TO C400.                                *
060000*----------------------------------------------------------------*
060100 C200-DISPATCH-ONE-TRIP.
060200     MOVE ZERO   TO WK-N-DTL-GROSS WK-N-DTL-DISC WK-N-DTL-NET.
060300     MOVE SPACES TO WK-C-RPT-DTL-RESULT.
060400     MOVE TRP-ID TO WK-C-RPT-DTL-TRIP-ID.
060500     MOVE TRP-REQUEST-ACTION TO WK-C-RPT-DTL-ACTION.
060600*
060700     MOVE "FINDUSER" TO WK-VREF-I-OP-CODE.
060800     MOVE TRP-PASSENGER-ID TO WK-VREF-I-USER-ID.
060900     CALL "TXDVREF" USING WK-VREF-RECORD.
061000     IF  NOT WK-VREF-O-FOUND
061100         MOVE "PASSENGER NOT FOUND " TO WK-C-RPT-DTL-RESULT
061200         ADD 1 TO WK-N-CTL-TRP-REJ
061300         PERFORM C900-WRITE-DETAIL-LINE
061400            THRU C999-WRITE-DETAIL-LINE-EX
061500         GO TO C299-DISPATCH-ONE-TRIP-EX
061600     END-IF.
061700     MOVE WK-VREF-O-MATCH-IDX TO WK-N-PASS-USR-MATCH-IDX.
061800*
061900     EVALUATE TRUE
062000         WHEN TRP-ACT-ESTIMATE
062100             PERFORM C300-ESTIMATE-TRIP THRU C399-ESTIMATE-TRIP-EX
062200         WHEN TRP-ACT-ACCEPT OR TRP-ACT-START
062300           OR TRP-ACT-COMPLETE OR TRP-ACT-CANCEL
062400             PERFORM C400-ADVANCE-TRIP THRU C499-ADVANCE-TRIP-EX
062500         WHEN OTHER
062600             MOVE "UNKNOWN ACTION      " TO WK-C-RPT-DTL-RESULT
062700             ADD 1 TO WK-N-CTL-TRP-REJ
062800     END-EVALUATE.
062900*
063000     PERFORM C900-WRITE-DETAIL-LINE THRU C999-WRITE-DETAIL-LINE-EX.
063100 C299-DISPATCH-ONE-TRIP-EX.
063200     EXIT.
063300*
063400*----------------------------------------------------------------*
063500*    C300 - ESTIMATE PRICES THE TRIP BUT CHANGES NOTHING. CITY-ID *
063600*    IS ALWAYS ZERO (TRPTRN CARRIES NO CITY-ID FIELD) SO TXDVFARE *
063700*    MATCHES THE DEFAULT-CITY TARIFF ROW.                         *
063800*----------------------------------------------------------------*
063900 C300-ESTIMATE-TRIP.
064000*----------------------------------------------------------------*
064100     MOVE ZERO             TO WK-VFARE-I-CITY-ID.
064200     MOVE TRP-TYPE         TO WK-VFARE-I-TRIP-TYPE.
064300     MOVE TRP-START-LAT    TO WK-VFARE-I-START-LAT.
064400     MOVE TRP-START-LNG    TO WK-VFARE-I-START-LNG.
064500     MOVE TRP-END-LAT      TO WK-VFARE-I-END-LAT.
064600     MOVE TRP-END-LNG      TO WK-VFARE-I-END-LNG.
064700     CALL "TXDVFARE" USING WK-VFARE-RECORD.
064800     MOVE WK-VFARE-O-EST-PRICE TO WK-N-DTL-GROSS WK-N-DTL-NET.
064900     MOVE "ESTIMATED           " TO WK-C-RPT-DTL-RESULT.
065000     ADD 1 TO WK-N-CTL-TRP-PEND.
065100 C399-ESTIMATE-TRIP-EX.
065200     EXIT.
065300*
065400*----------------------------------------------------------------*
065500*    C400 - LOOKS UP THE NAMED DRIVER (IF ANY), CALLS TXDVTRIP TO *
065600*    ADVANCE THE STATE MACHINE, KEEPS THE VFARE/VREF DRIVER       *
065700*    TABLES IN STEP ON AN ON-TRIP FLAG CHANGE, AND SETTLES THE    *
065800*    FARE WHEN TXDVTRIP SAYS THE TRIP JUST COMPLETED.             *
065900*----------------------------------------------------------------*
066000 C400-ADVANCE-TRIP.
066100*----------------------------------------------------------------*
066200     MOVE ZERO  TO WK-N-DRV-MATCH-IDX.
066300     MOVE "N"   TO WK-VTRIP-I-DRV-FOUND-FLAG.
066400     MOVE "N"   TO WK-VTRIP-I-DRV-APPR-FLAG.
066500     MOVE "N"   TO WK-VTRIP-I-DRV-ONTRIP-FLAG.
066600     IF  TRP-DRIVER-ID NOT = ZERO
066700         MOVE "FINDDRVR" TO WK-VREF-I-OP-CODE
066800         MOVE TRP-DRIVER-ID TO WK-VREF-I-USER-ID
066900         CALL "TXDVREF" USING WK-VREF-RECORD
067000         IF  WK-VREF-O-FOUND
067100             MOVE WK-VREF-O-MATCH-IDX TO WK-N-DRV-MATCH-IDX
067200             MOVE "Y" TO WK-VTRIP-I-DRV-FOUND-FLAG
067300             IF  WK-VREF-I-DRV-APPR-FLAG(WK-N-DRV-MATCH-IDX)
067400                    = "APPROVED"
067500                 MOVE "Y" TO WK-VTRIP-I-DRV-APPR-FLAG
067600             END-IF
067700             MOVE WK-VREF-I-DRV-ONTRIP-FLAG(WK-N-DRV-MATCH-IDX)
067800                  TO WK-VTRIP-I-DRV-ONTRIP-FLAG
067900         END-IF
068000     END-IF.
068100*
068200     MOVE TRP-REQUEST-ACTION TO WK-VTRIP-I-ACTION.
068300     MOVE TRP-STATUS         TO WK-VTRIP-I-CUR-STATUS.
068400     MOVE TRP-DRIVER-ID      TO WK-VTRIP-I-CUR-DRV-ID.
068500     MOVE TRP-DRIVER-ID      TO WK-VTRIP-I-REQ-DRV-ID.
068600     CALL "TXDVTRIP" USING WK-VTRIP-RECORD.
068700*
068800     IF  NOT WK-VTRIP-O-ACCEPTED
068900         MOVE WK-VTRIP-O-REJECT-REASON TO WK-C-RPT-DTL-RESULT
069000         ADD 1 TO WK-N-CTL-TRP-REJ
069100         GO TO C499-ADVANCE-TRIP-EX
069200     END-IF.
069300*
069400     MOVE WK-VTRIP-O-NEW-STATUS      TO TRP-STATUS.
069500     MOVE WK-VTRIP-O-ASSIGNED-DRV-ID TO TRP-DRIVER-ID.
069600     IF  WK-VTRIP-O-SET-ONTRIP-FLAG NOT = SPACE
069700         AND WK-N-DRV-MATCH-IDX NOT = ZERO
069800         MOVE WK-VTRIP-O-SET-ONTRIP-FLAG TO
069900              WK-VREF-I-DRV-ONTRIP-FLAG(WK-N-DRV-MATCH-IDX)
070000         MOVE WK-VTRIP-O-SET-ONTRIP-FLAG TO
070100              WK-VFARE-I-DRV-ONTRIP-FLAG(WK-N-DRV-MATCH-IDX)
070200     END-IF.
070300*
070400     EVALUATE TRUE
070500         WHEN TRP-STAT-COMPLETED
070600             ADD 1 TO WK-N-CTL-TRP-CMPL
070700             MOVE "COMPLETED           " TO WK-C-RPT-DTL-RESULT
070800         WHEN TRP-STAT-CANCELLED
070900             ADD 1 TO WK-N-CTL-TRP-REJ
071000             MOVE "CANCELLED           " TO WK-C-RPT-DTL-RESULT
071100         WHEN OTHER
071200             ADD 1 TO WK-N-CTL-TRP-PEND
071300             MOVE "ACCEPTED/IN PROGRESS" TO WK-C-RPT-DTL-RESULT
071400     END-EVALUATE.
071500*
071600     IF  WK-VTRIP-O-TRIGGER-SETTLE
071700         PERFORM C500-SETTLE-TRIP THRU C599-SETTLE-TRIP-EX
071800     END-IF.
071900 C499-ADVANCE-TRIP-EX.
072000     EXIT.
072100*
072200*----------------------------------------------------------------*
072300*    C500 - RUNS ONLY WHEN TXDVTRIP JUST MOVED THE TRIP TO        *
072400*    COMPLETED. RE-PRICES THE TRIP, APPLIES A DISCOUNT CODE IF    *
072500*    ONE WAS QUOTED, THEN SETTLES THE 85/15 SPLIT THROUGH         *
072600*    TXDVPAY. A FAILED SETTLEMENT DOES NOT UNDO THE COMPLETED     *
072700*    STATUS - ONLY THE MONEY MOVEMENT FAILED (TXD028).            *
072800*----------------------------------------------------------------*
072900 C500-SETTLE-TRIP.
073000*----------------------------------------------------------------*
073100     MOVE ZERO             TO WK-VFARE-I-CITY-ID.
073200     MOVE TRP-TYPE         TO WK-VFARE-I-TRIP-TYPE.
073300     MOVE TRP-START-LAT    TO WK-VFARE-I-START-LAT.
073400     MOVE TRP-START-LNG    TO WK-VFARE-I-START-LNG.
073500     MOVE TRP-END-LAT      TO WK-VFARE-I-END-LAT.
073600     MOVE TRP-END-LNG      TO WK-VFARE-I-END-LNG.
073700     CALL "TXDVFARE" USING WK-VFARE-RECORD.
073800     MOVE WK-VFARE-O-EST-PRICE TO WK-N-SETTLE-GROSS.
073900     MOVE WK-N-SETTLE-GROSS    TO WK-N-DTL-GROSS WK-N-SETTLE-NET.
074000     MOVE ZERO                 TO WK-N-DTL-DISC.
074100*
074200     IF  TRP-DISCOUNT-CODE NOT = SPACES
074300         MOVE TRP-DISCOUNT-CODE   TO WK-VDISC-I-CODE
074400         MOVE TRP-PASSENGER-ID    TO WK-VDISC-I-PASSENGER-ID
074500         MOVE WK-N-SETTLE-GROSS   TO WK-VDISC-I-TRIP-AMOUNT
074600         MOVE WK-C-RUN-DATE-P     TO WK-VDISC-I-RUN-DATE
074700         CALL "TXDVDISC" USING WK-VDISC-RECORD
074800         IF  WK-VDISC-O-VALID
074900             MOVE WK-VDISC-O-DISC-AMOUNT  TO WK-N-DTL-DISC
075000             MOVE WK-VDISC-O-FINAL-AMOUNT TO WK-N-SETTLE-NET
075100             IF  WK-VDISC-I-USED-CNT < 2000
075200                 ADD 1 TO WK-VDISC-I-USED-CNT
075300                 MOVE TRP-DISCOUNT-CODE TO
075400                      WK-VDISC-I-USED-CODE(WK-VDISC-I-USED-CNT)
075500                 MOVE TRP-PASSENGER-ID  TO
075600                      WK-VDISC-I-USED-PASS-ID(WK-VDISC-I-USED-CNT)
075700                 ADD 1 TO
075800                      WK-VDISC-I-DSC-USE-COUNT(WK-VDISC-O-MATCH-IDX)
075900             ELSE
076000                 DISPLAY "TXDNITE - USED-DISCOUNT TABLE FULL - "
076100                          "CODE " TRP-DISCOUNT-CODE " NOT LOGGED"
076200             END-IF
076300         END-IF
076400     END-IF.
076500     MOVE WK-N-SETTLE-NET TO WK-N-DTL-NET.
076600*
076700     ADD 1 TO WK-N-NEXT-PAY-ID.
076800     MOVE WK-N-NEXT-PAY-ID TO PAY-ID TRP-PAYMENT-ID.
076900     MOVE WK-N-SETTLE-NET  TO PAY-AMOUNT.
077000     MOVE "ELECTRONIC"     TO PAY-TYPE.
077100     MOVE "PENDING  "      TO PAY-STATUS.
077200     MOVE TRP-ID           TO PAY-TRIP-ID.
077300*
077400     MOVE ZERO TO WK-N-DRVR-USR-MATCH-IDX.
077500     MOVE "N"  TO WK-VPAY-I-HAS-DRIVER-FLAG.
077600     IF  TRP-DRIVER-ID NOT = ZERO
077700         MOVE "FINDUSER" TO WK-VREF-I-OP-CODE
077800         MOVE TRP-DRIVER-ID TO WK-VREF-I-USER-ID
077900         CALL "TXDVREF" USING WK-VREF-RECORD
078000         IF  WK-VREF-O-FOUND
078100             MOVE WK-VREF-O-MATCH-IDX TO WK-N-DRVR-USR-MATCH-IDX
078200             MOVE "Y" TO WK-VPAY-I-HAS-DRIVER-FLAG
078300         END-IF
078400     END-IF.
078500*
078600     MOVE "TRIP-PAYMENT"   TO WK-VPAY-I-TXN-KIND.
078700     MOVE WK-N-SETTLE-NET  TO WK-VPAY-I-AMOUNT.
078800     MOVE WK-C-USR-WALLET-BAL(WK-N-PASS-USR-MATCH-IDX) TO
078900          WK-VPAY-I-PASSENGER-BAL.
079000     IF  WK-N-DRVR-USR-MATCH-IDX NOT = ZERO
079100         MOVE WK-C-USR-WALLET-BAL(WK-N-DRVR-USR-MATCH-IDX) TO
079200              WK-VPAY-I-DRIVER-BAL
079300     ELSE
079400         MOVE ZERO TO WK-VPAY-I-DRIVER-BAL
079500     END-IF.
079600     CALL "TXDVPAY" USING WK-VPAY-RECORD.
079700*
079800     IF  NOT WK-VPAY-O-PAY-COMPLETED
079900         MOVE "FAILED   "        TO PAY-STATUS
080000         MOVE "PAYMENT FAILED      " TO WK-C-RPT-DTL-RESULT
080100         GO TO C598-WRITE-PAYMENT-REC
080200     END-IF.
080300*
080400     MOVE "COMPLETED" TO PAY-STATUS.
080500     MOVE WK-VPAY-O-NEW-PASSNGR-BAL TO
080600          WK-C-USR-WALLET-BAL(WK-N-PASS-USR-MATCH-IDX).
080700     IF  WK-N-DRVR-USR-MATCH-IDX NOT = ZERO
080800         MOVE WK-VPAY-O-NEW-DRIVER-BAL TO
080900              WK-C-USR-WALLET-BAL(WK-N-DRVR-USR-MATCH-IDX)
081000     END-IF.
081100     ADD WK-VPAY-I-AMOUNT       TO WK-N-TOT-REVENUE.
081200     ADD WK-VPAY-O-PLATFORM-FEE TO WK-N-TOT-PLATFORM-FEES.
081300     ADD WK-VPAY-O-DRIVER-MOVE  TO WK-N-TOT-DRIVER-EARNINGS.
081400*
081500     ADD 1 TO WK-N-NEXT-TXN-ID.
081600     MOVE WK-N-NEXT-TXN-ID   TO TXN-ID.
081700     MOVE TRP-PASSENGER-ID   TO TXN-USER-ID.
081800     MOVE WK-VPAY-O-PASSENGER-MOVE TO TXN-AMOUNT.
081900     MOVE "TRIP-PAYMENT"     TO TXN-TYPE.
082000     MOVE WK-N-NEXT-PAY-ID   TO TXN-PAYMENT-ID.
082100     WRITE TXN-FILE-REC.
082200     IF  NOT WK-C-SUCCESSFUL
082300         DISPLAY "TXDNITE - ERROR WRITING TXN-FILE - STATUS "
082400                  WK-C-FILE-STATUS
082500         GO TO Y900-ABNORMAL-TERMINATION
082600     END-IF.
082700*
082800     IF  WK-N-DRVR-USR-MATCH-IDX NOT = ZERO
082900         ADD 1 TO WK-N-NEXT-TXN-ID
083000         MOVE WK-N-NEXT-TXN-ID TO TXN-ID
083100         MOVE TRP-DRIVER-ID    TO TXN-USER-ID
083200         MOVE WK-VPAY-O-DRIVER-MOVE TO TXN-AMOUNT
083300         MOVE "TRIP-PAYMENT"   TO TXN-TYPE
083400         MOVE WK-N-NEXT-PAY-ID TO TXN-PAYMENT-ID
083500         WRITE TXN-FILE-REC
083600         IF  NOT WK-C-SUCCESSFUL
083700             DISPLAY "TXDNITE - ERROR WRITING TXN-FILE - STATUS "
083800                      WK-C-FILE-STATUS
083900             GO TO Y900-ABNORMAL-TERMINATION
084000         END-IF
084100     END-IF.
084200*
084300 C598-WRITE-PAYMENT-REC.
084400     WRITE PAYMENT-FILE-REC.
084500     IF  NOT WK-C-SUCCESSFUL
084600         DISPLAY "TXDNITE - ERROR WRITING PAYMENT-FILE - STATUS "
084700                  WK-C-FILE-STATUS
084800         GO TO Y900-ABNORMAL-TERMINATION
084900     END-IF.
085000 C599-SETTLE-TRIP-EX.
085100     EXIT.
085200*
085300*----------------------------------------------------------------*
085400 C900-WRITE-DETAIL-LINE.
085500*----------------------------------------------------------------*
085600     MOVE WK-N-DTL-GROSS TO WK-C-RPT-DTL-GROSS.
085700     MOVE WK-N-DTL-DISC  TO WK-C-RPT-DTL-DISC.
085800     MOVE WK-N-DTL-NET   TO WK-C-RPT-DTL-NET.
085900     WRITE REPORT-FILE-REC FROM WK-C-RPT-DETAIL-LINE.
086000     IF  NOT WK-C-SUCCESSFUL
086100         DISPLAY "TXDNITE - ERROR WRITING REPORT-FILE - STATUS "
086200                  WK-C-FILE-STATUS
086300         GO TO Y900-ABNORMAL-TERMINATION
086400     END-IF.
086500 C999-WRITE-DETAIL-LINE-EX.
086600     EXIT.
086700*
086800*----------------------------------------------------------------*
086900*    D000 - TXD028: THE USER MASTER IS REGENERATED IN FULL FROM   *
087000*    WK-C-USER-TAB SO THE UPDATED WALLET BALANCES CARRY FORWARD   *
087100*    TO TOMORROW NIGHT'S RUN.                                     *
087200*----------------------------------------------------------------*
087300 D000-WRITE-USER-OUT-FILE.
087400     PERFORM D010-WRITE-ONE-USER-OUT
087500         VARYING WK-N-USR-SUB FROM 1 BY 1
087600             UNTIL WK-N-USR-SUB > WK-VREF-I-USR-CNT.
087700 D099-WRITE-USER-OUT-FILE-EX.
087800     EXIT.
087900*----------------------------------------------------------------*
088000 D010-WRITE-ONE-USER-OUT.
088100     WRITE USER-OUT-FILE-REC FROM WK-C-USR-ENT(WK-N-USR-SUB).
088200     IF  NOT WK-C-SUCCESSFUL
088300         DISPLAY "TXDNITE - ERROR WRITING USER-OUT-FILE - STATUS "
088400                  WK-C-FILE-STATUS
088500         GO TO Y900-ABNORMAL-TERMINATION
088600     END-IF.
088700 D019-WRITE-ONE-USER-OUT-EX.
088800     EXIT.
088900*
089000*----------------------------------------------------------------*
089100*    E000 - TXD037: ONE FINAL-TOTALS BLOCK, NO INTERMEDIATE       *
089200*    CONTROL BREAKS (REQ TXD-009).                                *
089300*----------------------------------------------------------------*
089400 E000-WRITE-CONTROL-TOTALS.
089500*----------------------------------------------------------------*
089600     COMPUTE WK-N-CTL-CROSSFOOT =
089700         WK-N-CTL-TRP-CMPL + WK-N-CTL-TRP-PEND + WK-N-CTL-TRP-REJ
089800       - WK-N-CTL-TRP-READ.
089900     IF  WK-N-CTL-CROSSFOOT NOT = ZERO
090000         DISPLAY "TXDNITE - WARNING - TRIP COUNTS DO NOT FOOT, "
090100                  "DIFFERENCE " WK-N-CTL-CROSSFOOT
090200     END-IF.
090300*
090400     MOVE "USERS ON FILE"            TO WK-C-RPT-CNT-LABEL.
090500     MOVE WK-VREF-I-USR-CNT          TO WK-C-RPT-CNT-VALUE.
090600     PERFORM E900-WRITE-CNT-LINE THRU E999-WRITE-CNT-LINE-EX.
090700     MOVE "DRIVERS ON FILE"          TO WK-C-RPT-CNT-LABEL.
090800     MOVE WK-VREF-I-DRV-CNT          TO WK-C-RPT-CNT-VALUE.
090900     PERFORM E900-WRITE-CNT-LINE THRU E999-WRITE-CNT-LINE-EX.
091000     MOVE "APPROVED DRIVERS"         TO WK-C-RPT-CNT-LABEL.
091100     MOVE WK-N-CTL-DRV-APPR-CNT      TO WK-C-RPT-CNT-VALUE.
091200     PERFORM E900-WRITE-CNT-LINE THRU E999-WRITE-CNT-LINE-EX.
091300     MOVE "TRIPS READ"               TO WK-C-RPT-CNT-LABEL.
091400     MOVE WK-N-CTL-TRP-READ          TO WK-C-RPT-CNT-VALUE.
091500     PERFORM E900-WRITE-CNT-LINE THRU E999-WRITE-CNT-LINE-EX.
091600     MOVE "TRIPS COMPLETED"          TO WK-C-RPT-CNT-LABEL.
091700     MOVE WK-N-CTL-TRP-CMPL          TO WK-C-RPT-CNT-VALUE.
091800     PERFORM E900-WRITE-CNT-LINE THRU E999-WRITE-CNT-LINE-EX.
091900     MOVE "TRIPS PENDING"            TO WK-C-RPT-CNT-LABEL.
092000     MOVE WK-N-CTL-TRP-PEND          TO WK-C-RPT-CNT-VALUE.
092100     PERFORM E900-WRITE-CNT-LINE THRU E999-WRITE-CNT-LINE-EX.
092200     MOVE "TRIPS REJECTED"           TO WK-C-RPT-CNT-LABEL.
092300     MOVE WK-N-CTL-TRP-REJ           TO WK-C-RPT-CNT-VALUE.
092400     PERFORM E900-WRITE-CNT-LINE THRU E999-WRITE-CNT-LINE-EX.
092500*
092600     MOVE "TOTAL REVENUE"            TO WK-C-RPT-AMT-LABEL.
092700     MOVE WK-N-TOT-REVENUE           TO WK-C-RPT-AMT-VALUE.
092800     PERFORM E950-WRITE-AMT-LINE THRU E959-WRITE-AMT-LINE-EX.
092900     MOVE "TOTAL DRIVER EARNINGS"    TO WK-C-RPT-AMT-LABEL.
093000     MOVE WK-N-TOT-DRIVER-EARNINGS   TO WK-C-RPT-AMT-VALUE.
093100     PERFORM E950-WRITE-AMT-LINE THRU E959-WRITE-AMT-LINE-EX.
093200     MOVE "TOTAL PLATFORM FEES"      TO WK-C-RPT-AMT-LABEL.
093300     MOVE WK-N-TOT-PLATFORM-FEES     TO WK-C-RPT-AMT-VALUE.
093400     PERFORM E950-WRITE-AMT-LINE THRU E959-WRITE-AMT-LINE-EX.
093500 E099-WRITE-CONTROL-TOTALS-EX.
093600     EXIT.
093700*----------------------------------------------------------------*
093800 E900-WRITE-CNT-LINE.
093900     WRITE REPORT-FILE-REC FROM WK-C-RPT-CNT-LINE.
094000     IF  NOT WK-C-SUCCESSFUL
094100         DISPLAY "TXDNITE - ERROR WRITING REPORT-FILE - STATUS "
094200                  WK-C-FILE-STATUS
094300         GO TO Y900-ABNORMAL-TERMINATION
094400     END-IF.
094500 E999-WRITE-CNT-LINE-EX.
094600     EXIT.
094700*----------------------------------------------------------------*
094800 E950-WRITE-AMT-LINE.
094900     WRITE REPORT-FILE-REC FROM WK-C-RPT-AMT-LINE.
095000     IF  NOT WK-C-SUCCESSFUL
095100         DISPLAY "TXDNITE - ERROR WRITING REPORT-FILE - STATUS "
095200                  WK-C-FILE-STATUS
095300         GO TO Y900-ABNORMAL-TERMINATION
095400     END-IF.
095500 E959-WRITE-AMT-LINE-EX.
095600     EXIT.
095700*
095800*----------------------------------------------------------------*
095900 Y900-ABNORMAL-TERMINATION.
096000*----------------------------------------------------------------*
096100     SET UPSI-SWITCH-0 TO ON.
096200     PERFORM Z000-END-PROGRAM-ROUTINE
096300        THRU Z999-END-PROGRAM-ROUTINE-EX.
096400     GOBACK.
096500*
096600*----------------------------------------------------------------*
096700 Z000-END-PROGRAM-ROUTINE.
096800*----------------------------------------------------------------*
096900     CLOSE USER-FILE.
097000     IF  NOT WK-C-SUCCESSFUL
097100         DISPLAY "TXDNITE - ERROR CLOSING USER-FILE - STATUS "
097200                  WK-C-FILE-STATUS
097300     END-IF.
097400     CLOSE DRIVER-FILE.
097500     IF  NOT WK-C-SUCCESSFUL
097600         DISPLAY "TXDNITE - ERROR CLOSING DRIVER-FILE - STATUS "
097700                  WK-C-FILE-STATUS
097800     END-IF.
097900     CLOSE TARIFF-FILE.
098000     IF  NOT WK-C-SUCCESSFUL
098100         DISPLAY "TXDNITE - ERROR CLOSING TARIFF-FILE - STATUS "
098200                  WK-C-FILE-STATUS
098300     END-IF.
098400     CLOSE DISCOUNT-FILE.
098500     IF  NOT WK-C-SUCCESSFUL
098600         DISPLAY "TXDNITE - ERROR CLOSING DISCOUNT-FILE - STATUS "
098700                  WK-C-FILE-STATUS
098800     END-IF.
098900     CLOSE TRIP-FILE.
099000     IF  NOT WK-C-SUCCESSFUL
099100         DISPLAY "TXDNITE - ERROR CLOSING TRIP-FILE - STATUS "
099200                  WK-C-FILE-STATUS
099300     END-IF.
099400     CLOSE USER-OUT-FILE.
099500     IF  NOT WK-C-SUCCESSFUL
099600         DISPLAY "TXDNITE - ERROR CLOSING USER-OUT-FILE - STATUS "
099700                  WK-C-FILE-STATUS
099800     END-IF.
099900     CLOSE TRIP-OUT-FILE.
100000     IF  NOT WK-C-SUCCESSFUL
100100         DISPLAY "TXDNITE - ERROR CLOSING TRIP-OUT-FILE - STATUS "
100200                  WK-C-FILE-STATUS
100300     END-IF.
100400     CLOSE PAYMENT-FILE.
100500     IF  NOT WK-C-SUCCESSFUL
100600         DISPLAY "TXDNITE - ERROR CLOSING PAYMENT-FILE - STATUS "
100700                  WK-C-FILE-STATUS
100800     END-IF.
100900     CLOSE TXN-FILE.
101000     IF  NOT WK-C-SUCCESSFUL
101100         DISPLAY "TXDNITE - ERROR CLOSING TXN-FILE - STATUS "
101200                  WK-C-FILE-STATUS
101300     END-IF.
101400     CLOSE REPORT-FILE.
101500     IF  NOT WK-C-SUCCESSFUL
101600         DISPLAY "TXDNITE - ERROR CLOSING REPORT-FILE - STATUS "
101700                  WK-C-FILE-STATUS
101800     END-IF.
101900 Z999-END-PROGRAM-ROUTINE-EX.
102000     EXIT.
102100     END PROGRAM TXDNITE.
