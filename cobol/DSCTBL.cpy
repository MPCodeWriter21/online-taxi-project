000100************************************************************ DSCTBL
000200*    DSCTBL - DISCOUNT CODE RECORD, FROM FILE DISCOUNT-FILE      *
000300*    LINE SEQUENTIAL                                             *
000400************************************************************ DSCTBL
000500*    RECORD SIZE HISTORY (KEPT FOR THE FILE-CONVERSION AUDIT):    *
000600*----------------------------------------------------------------*
000700* TXD004 - RSN    - 06/03/1991 - INITIAL LAYOUT, 63 BYTES.        *
000800* TXD019 - HTAN   - 02/09/1994 - ADDED DSC-USAGE-LIMIT/COUNT,     *
000900*                    73 BYTES.                                    *
001000* TXD023 - RSN    - 08/03/1999 - Y2K REMEDIATION - VALID-FROM/    *
001100*                    VALID-UNTIL WIDENED FROM 6-BYTE YYMMDD TO    *
001200*                    8-BYTE YYYYMMDD, 78 BYTES.                   *
001300*----------------------------------------------------------------*
001400 05  DSCTBL-RECORD                PIC X(078).
001500*
001600*    CURRENT LAYOUT                                               *
001700 05  DSCTBL-RECORD-R REDEFINES DSCTBL-RECORD.
001800     10  DSC-ID                  PIC 9(04).
001900     10  DSC-CODE                PIC X(12).
002000     10  DSC-TYPE                PIC X(10).
002100         88  DSC-TYPE-PERCENTAGE           VALUE "PERCENTAGE".
002200         88  DSC-TYPE-FIXED                VALUE "FIXED     ".
002300     10  DSC-VALUE               PIC 9(05)V99.
002400     10  DSC-MIN-TRIP-AMT        PIC 9(07)V99.
002500     10  DSC-MAX-DISC-AMT        PIC 9(07)V99.
002600     10  DSC-USAGE-LIMIT         PIC 9(05).
002700     10  DSC-USAGE-COUNT         PIC 9(05).
002800     10  DSC-VALID-FROM          PIC 9(08).
002900     10  DSC-VALID-FROM-YMD REDEFINES DSC-VALID-FROM.
003000         15  DSC-VF-CENT         PIC 9(02).
003100         15  DSC-VF-YY           PIC 9(02).
003200         15  DSC-VF-MM           PIC 9(02).
003300         15  DSC-VF-DD           PIC 9(02).
003400     10  DSC-VALID-UNTIL         PIC 9(08).
003500     10  DSC-VALID-UNTIL-YMD REDEFINES DSC-VALID-UNTIL.
003600         15  DSC-VU-CENT         PIC 9(02).
003700         15  DSC-VU-YY           PIC 9(02).
003800         15  DSC-VU-MM           PIC 9(02).
003900         15  DSC-VU-DD           PIC 9(02).
004000     10  DSC-ACTIVE-FLAG         PIC X(01).
004100         88  DSC-IS-ACTIVE                 VALUE "Y".
004200         88  DSC-NOT-ACTIVE                VALUE "N".
