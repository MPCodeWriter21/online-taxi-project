000100************************************************************ VREF
000200*    VREF - LINKAGE PARAMETER RECORD FOR TXDVREF                 *
000300*    (REFERENCE-DATA VALIDATOR - CALLED ROUTINE)                 *
000400************************************************************ VREF
000500*    HISTORY OF MODIFICATION:                                    *
000600*----------------------------------------------------------------*
000700* TXD015 - RSN    - 25/03/1991 - INITIAL VERSION (REQ TXD-004).   *
000800* TXD026 - HTAN   - 12/07/1996 - ADDED WK-VREF-I-OP-CODE SO ONE   *
000900*                    ROUTINE COVERS THE USER, DRIVER AND PHONE-   *
001000*                    UNIQUENESS CHECKS INSTEAD OF THREE ROUTINES. *
001100*----------------------------------------------------------------*
001200 01  WK-VREF-RECORD.
001300     05  WK-VREF-INPUT.
001400         10  WK-VREF-I-OP-CODE        PIC X(08).
001500             88  WK-VREF-I-OP-FIND-USER      VALUE "FINDUSER".
001600             88  WK-VREF-I-OP-FIND-DRIVER    VALUE "FINDDRVR".
001700             88  WK-VREF-I-OP-CHK-PHONE      VALUE "CHKPHONE".
001800         10  WK-VREF-I-USER-ID        PIC 9(06).
001900         10  WK-VREF-I-PHONE          PIC X(15).
002000         10  WK-VREF-I-USR-CNT        PIC 9(05) COMP.
002100         10  WK-VREF-I-USR-TAB.
002200             15  WK-VREF-I-USR-ENT OCCURS 5000 TIMES
002300                 INDEXED BY WK-VREF-USR-IDX.
002400                 20  WK-VREF-I-USR-ID     PIC 9(06).
002500                 20  WK-VREF-I-USR-PHONE  PIC X(15).
002600                 20  WK-VREF-I-USR-STATUS PIC X(08).
002700         10  WK-VREF-I-DRV-CNT        PIC 9(05) COMP.
002800         10  WK-VREF-I-DRV-TAB.
002900             15  WK-VREF-I-DRV-ENT OCCURS 2000 TIMES
003000                 INDEXED BY WK-VREF-DRV-IDX.
003100                 20  WK-VREF-I-DRV-USER-ID    PIC 9(06).
003200                 20  WK-VREF-I-DRV-APPR-FLAG  PIC X(08).
003300                 20  WK-VREF-I-DRV-ONTRIP-FLAG PIC X(01).
003400     05  WK-VREF-OUTPUT.
003500         10  WK-VREF-O-FOUND-FLAG     PIC X(01).
003600             88  WK-VREF-O-FOUND             VALUE "Y".
003700         10  WK-VREF-O-DUPLICATE-FLAG PIC X(01).
003800             88  WK-VREF-O-IS-DUPLICATE      VALUE "Y".
003900         10  WK-VREF-O-MATCH-IDX      PIC 9(05) COMP.
