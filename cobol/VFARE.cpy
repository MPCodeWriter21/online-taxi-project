000100************************************************************ VFARE
000200*    VFARE - LINKAGE PARAMETER RECORD FOR TXDVFARE               *
000300*    (FARE ESTIMATION ENGINE - CALLED ROUTINE)                   *
000400************************************************************ VFARE
000500*    HISTORY OF MODIFICATION:                                    *
000600*----------------------------------------------------------------*
000700* TXD008 - RSN    - 12/03/1991 - INITIAL VERSION (REQ TXD-004).   *
000800* TXD029 - MFOO   - 17/01/2003 - ADDED WK-VFARE-I-DRVR-TAB SO THE *
000900*                    AVAILABLE-DRIVER COUNT CAN MOVE INTO THIS    *
001000*                    ROUTINE INSTEAD OF THE NIGHTLY DRIVER.       *
001100*----------------------------------------------------------------*
001200 01  WK-VFARE-RECORD.
001300     05  WK-VFARE-INPUT.
001400         10  WK-VFARE-I-CITY-ID       PIC 9(04).
001500         10  WK-VFARE-I-TRIP-TYPE     PIC X(09).
001600         10  WK-VFARE-I-START-LAT     PIC S9(03)V9(06).
001700         10  WK-VFARE-I-START-LNG     PIC S9(03)V9(06).
001800         10  WK-VFARE-I-END-LAT       PIC S9(03)V9(06).
001900         10  WK-VFARE-I-END-LNG       PIC S9(03)V9(06).
002000         10  WK-VFARE-I-TAR-CNT       PIC 9(04) COMP.
002100         10  WK-VFARE-I-TAR-TAB.
002200             15  WK-VFARE-I-TAR-ENT OCCURS 200 TIMES
002300                 INDEXED BY WK-VFARE-TAR-IDX.
002400                 20  WK-VFARE-I-TAR-CITY   PIC 9(04).
002500                 20  WK-VFARE-I-TAR-TYPE   PIC X(09).
002600                 20  WK-VFARE-I-TAR-PRICE  PIC 9(05)V99.
002700         10  WK-VFARE-I-DRV-CNT       PIC 9(05) COMP.
002800         10  WK-VFARE-I-DRV-TAB.
002900             15  WK-VFARE-I-DRV-ENT OCCURS 2000 TIMES
003000                 INDEXED BY WK-VFARE-DRV-IDX.
003100                 20  WK-VFARE-I-DRV-APPR-FLAG PIC X(01).
003200                 20  WK-VFARE-I-DRV-ONTRIP-FLAG PIC X(01).
003300     05  WK-VFARE-OUTPUT.
003400         10  WK-VFARE-O-DISTANCE-KM   PIC 9(05)V99.
003500         10  WK-VFARE-O-TARIFF-FOUND-FLAG PIC X(01).
003600             88  WK-VFARE-O-TARIFF-FOUND    VALUE "Y".
003700         10  WK-VFARE-O-PRICE-PER-KM  PIC 9(05)V99.
003800         10  WK-VFARE-O-EST-PRICE     PIC 9(09)V99.
003900         10  WK-VFARE-O-EST-DUR-MIN   PIC 9(05) COMP.
004000         10  WK-VFARE-O-AVAIL-DRV-CNT PIC 9(05) COMP.
