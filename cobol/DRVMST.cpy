000100************************************************************ DRVMST
000200*    DRVMST - DRIVER MASTER RECORD, KEYED BY DRV-USER-ID         *
000300*    FROM FILE DRIVER-FILE (LINE SEQUENTIAL, SORTED BY USER ID)  *
000400*    NO 01-LEVEL SUPPLIED - CALLING PROGRAM WRAPS THIS ITSELF.   *
000500************************************************************ DRVMST
000600*    HISTORY OF MODIFICATION:                                    *
000700*----------------------------------------------------------------*
000800* TXD002 - RSN    - 06/03/1991 - INITIAL VERSION (REQ TXD-004).   *
000900* TXD011 - HTAN   - 04/02/1993 - SPLIT DRV-CAR-INFO INTO A MAKE/  *
001000*                    MODEL VIEW (DRVMST-CAR-VIEW) FOR THE FLEET   *
001100*                    MIX EXTRACT REQUESTED BY OPS.                *
001200* TXD027 - MFOO   - 09/05/2002 - RESERVED FILLER BYTE ADDED AT    *
001300*                    RECORD END FOR THE PLANNED BACKGROUND-CHECK  *
001400*                    INDICATOR (NOT YET IMPLEMENTED).             *
001500* TXD035 - MFOO   - 14/03/2007 - DROPPED THE 01-LEVEL WRAPPER,    *
001600*                    SAME REASON AS USRMST TXD035.                *
001700*----------------------------------------------------------------*
001800 05  DRVMST-RECORD.
001900     10  DRV-USER-ID             PIC 9(06).
002000     10  DRV-LICENSE-NO          PIC X(12).
002100     10  DRV-CAR-INFO            PIC X(30).
002200     10  DRV-APPROVAL-STATUS     PIC X(08).
002300         88  DRV-APPROVAL-PENDING          VALUE "PENDING ".
002400         88  DRV-APPROVAL-APPROVED         VALUE "APPROVED".
002500         88  DRV-APPROVAL-REJECTED         VALUE "REJECTED".
002600     10  DRV-ON-TRIP-FLAG        PIC X(01).
002700         88  DRV-IS-ON-TRIP                VALUE "Y".
002800         88  DRV-NOT-ON-TRIP               VALUE "N".
002900     10  FILLER                  PIC X(01).
003000*
003100*    ALTERNATE VIEW - CAR MAKE/MODEL SPLIT FOR FLEET-MIX REPORTS  *
003200 05  DRVMST-CAR-VIEW REDEFINES DRVMST-RECORD.
003300     10  FILLER                  PIC X(18).
003400     10  DRVMST-CV-MAKE          PIC X(15).
003500     10  DRVMST-CV-MODEL         PIC X(15).
003600     10  FILLER                  PIC X(10).
