000100************************************************************ TRPTRN
000200*    TRPTRN - DAILY TRIP TRANSACTION RECORD                      *
000300*    SHARED LAYOUT FOR TRIP-FILE (IN) AND TRIP-OUT-FILE (OUT)     *
000400*    LINE SEQUENTIAL, PROCESSED IN ARRIVAL ORDER                  *
000500*    NO 01-LEVEL SUPPLIED - CALLING PROGRAM WRAPS THIS ITSELF.   *
000600************************************************************ TRPTRN
000700*    HISTORY OF MODIFICATION:                                    *
000800*----------------------------------------------------------------*
000900* TXD005 - RSN    - 06/03/1991 - INITIAL VERSION (REQ TXD-004).   *
001000* TXD016 - HTAN   - 15/04/1994 - ADDED TRPTRN-COORD-VIEW          *
001100*                    START/END COORDINATE-PAIR VIEW FOR TXDVFARE. *
001200* TXD024 - RSN    - 22/03/1999 - Y2K REMEDIATION - NO DATE FIELDS *
001300*                    ON THIS RECORD, LOGGED FOR THE AUDIT TRAIL.  *
001400* TXD033 - MFOO   - 30/11/2005 - REC LEN CONFIRMED AT 107 (7 BYTE *
001500*                    RESERVE) TO MATCH THE JOB-STREAM DOCS.       *
001600* TXD035 - MFOO   - 14/03/2007 - DROPPED THE 01-LEVEL WRAPPER SO  *
001700*                    THE SAME LAYOUT COPIES INTO BOTH TRIP-FILE   *
001800*                    AND TRIP-OUT-FILE RECORD AREAS.              *
001900*----------------------------------------------------------------*
002000 05  TRPTRN-RECORD.
002100     10  TRP-ID                  PIC 9(06).
002200     10  TRP-PASSENGER-ID        PIC 9(06).
002300     10  TRP-DRIVER-ID           PIC 9(06).
002400     10  TRP-STATUS              PIC X(11).
002500         88  TRP-STAT-PENDING              VALUE "PENDING    ".
002600         88  TRP-STAT-ACCEPTED             VALUE "ACCEPTED   ".
002700         88  TRP-STAT-IN-PROGRESS          VALUE "IN-PROGRESS".
002800         88  TRP-STAT-COMPLETED            VALUE "COMPLETED  ".
002900         88  TRP-STAT-CANCELLED            VALUE "CANCELLED  ".
003000         88  TRP-STAT-FAILED               VALUE "FAILED     ".
003100     10  TRP-TYPE                PIC X(09).
003200     10  TRP-DISCOUNT-CODE       PIC X(12).
003300     10  TRP-START-LAT           PIC S9(03)V9(06).
003400     10  TRP-START-LNG           PIC S9(03)V9(06).
003500     10  TRP-END-LAT             PIC S9(03)V9(06).
003600     10  TRP-END-LNG             PIC S9(03)V9(06).
003700     10  TRP-REQUEST-ACTION      PIC X(08).
003800         88  TRP-ACT-ESTIMATE              VALUE "ESTIMATE".
003900         88  TRP-ACT-ACCEPT                VALUE "ACCEPT  ".
004000         88  TRP-ACT-START                 VALUE "START   ".
004100         88  TRP-ACT-COMPLETE              VALUE "COMPLETE".
004200         88  TRP-ACT-CANCEL                VALUE "CANCEL  ".
004300     10  TRP-PAYMENT-ID          PIC 9(06).
004400     10  FILLER                  PIC X(07).
004500*
004600*    ALTERNATE VIEW - START/END POINTS AS COORDINATE-PAIR GROUPS  *
004700 05  TRPTRN-COORD-VIEW REDEFINES TRPTRN-RECORD.
004800     10  FILLER                  PIC X(30).
004900     10  TRPTRN-CV-START-PT.
005000         15  TRPTRN-CV-START-LAT PIC S9(03)V9(06).
005100         15  TRPTRN-CV-START-LNG PIC S9(03)V9(06).
005200     10  TRPTRN-CV-END-PT.
005300         15  TRPTRN-CV-END-LAT   PIC S9(03)V9(06).
005400         15  TRPTRN-CV-END-LNG   PIC S9(03)V9(06).
005500     10  FILLER                  PIC X(21).
