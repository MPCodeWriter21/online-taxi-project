000100************************************************************ VTRIP
000200*    VTRIP - LINKAGE PARAMETER RECORD FOR TXDVTRIP               *
000300*    (TRIP LIFECYCLE STATE-MACHINE ENGINE - CALLED ROUTINE)      *
000400************************************************************ VTRIP
000500*    HISTORY OF MODIFICATION:                                    *
000600*----------------------------------------------------------------*
000700* TXD012 - RSN    - 18/03/1991 - INITIAL VERSION (REQ TXD-004).   *
000800* TXD030 - MFOO   - 04/06/2003 - ADDED WK-VTRIP-O-SET-ONTRIP-FLAG *
000900*                    SO THE CALLER CAN MAINTAIN THE DRIVER TABLE  *
001000*                    WITHOUT THIS ROUTINE TOUCHING IT DIRECTLY.   *
001100*----------------------------------------------------------------*
001200 01  WK-VTRIP-RECORD.
001300     05  WK-VTRIP-INPUT.
001400         10  WK-VTRIP-I-ACTION        PIC X(08).
001500         10  WK-VTRIP-I-CUR-STATUS    PIC X(11).
001600         10  WK-VTRIP-I-CUR-DRV-ID    PIC 9(06).
001700         10  WK-VTRIP-I-REQ-DRV-ID    PIC 9(06).
001800         10  WK-VTRIP-I-DRV-FOUND-FLAG    PIC X(01).
001900         10  WK-VTRIP-I-DRV-APPR-FLAG     PIC X(01).
002000         10  WK-VTRIP-I-DRV-ONTRIP-FLAG   PIC X(01).
002100     05  WK-VTRIP-OUTPUT.
002200         10  WK-VTRIP-O-NEW-STATUS    PIC X(11).
002300         10  WK-VTRIP-O-ACCEPTED-FLAG PIC X(01).
002400             88  WK-VTRIP-O-ACCEPTED         VALUE "Y".
002500         10  WK-VTRIP-O-REJECT-REASON PIC X(20).
002600         10  WK-VTRIP-O-ASSIGNED-DRV-ID   PIC 9(06).
002700         10  WK-VTRIP-O-SET-ONTRIP-FLAG   PIC X(01).
002800             88  WK-VTRIP-O-SET-ON-TRIP      VALUE "Y".
002900             88  WK-VTRIP-O-CLEAR-ON-TRIP    VALUE "N".
003000             88  WK-VTRIP-O-NO-FLAG-CHANGE   VALUE SPACE.
003100         10  WK-VTRIP-O-TRIGGER-SETTLE-FLAG   PIC X(01).
003200             88  WK-VTRIP-O-TRIGGER-SETTLE    VALUE "Y".
