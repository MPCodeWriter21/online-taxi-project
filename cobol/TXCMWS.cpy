000100************************************************************ TXCMWS
000200*    TXCMWS - TAXI DISPATCH SYSTEM COMMON WORK AREA               *
000300*    COPIED INTO EVERY TXD PROGRAM UNDER 01 WK-C-COMMON.          *
000400************************************************************ TXCMWS
000500*    HISTORY OF MODIFICATION:                                    *
000600*----------------------------------------------------------------*
000700* TXD001 - RSN    - 06/03/1991 - INITIAL VERSION FOR THE NIGHTLY  *
000800*                    DISPATCH/SETTLEMENT CONVERSION (REQ TXD-004).*
000900* TXD014 - HTAN   - 11/09/1993 - ADDED WK-C-RUN-DATE-X BREAKOUT   *
001000*                    SO REPORT HEADING CAN PRINT DD/MM/YYYY.      *
001100* TXD022 - RSN    - 22/02/1999 - Y2K REMEDIATION - WK-C-RUN-CENT  *
001200*                    ADDED SO 2-DIGIT YEARS NO LONGER ASSUMED     *
001300*                    "19-" WHEN COMPARING DISCOUNT VALIDITY DATES.*
001400* TXD031 - MFOO   - 14/07/2004 - ADDED WK-C-ZERO-AMT/WK-C-ONE-AMT *
001500*                    CONSTANTS USED BY THE SETTLEMENT ROUTINES.   *
001600*----------------------------------------------------------------*
001700 01  WK-C-FILE-STATUS            PIC X(02).
001800     88  WK-C-SUCCESSFUL                    VALUE "00".
001900     88  WK-C-END-OF-FILE                   VALUE "10".
002000     88  WK-C-DUPLICATE-KEY                 VALUE "22".
002100     88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002200*
002300 01  WK-C-RUN-DATE-P             PIC 9(08) VALUE ZEROES.
002400     05  WK-C-RUN-CENT           PIC 9(02).
002500     05  WK-C-RUN-YY             PIC 9(02).
002600     05  WK-C-RUN-MM             PIC 9(02).
002700     05  WK-C-RUN-DD             PIC 9(02).
002800 01  WK-C-RUN-DATE-X REDEFINES WK-C-RUN-DATE-P PIC X(08).
002900*
003000 01  WK-C-SWITCHES.
003100     05  WK-C-EOF-SW             PIC X(01) VALUE "N".
003200         88  WK-C-EOF                       VALUE "Y".
003300     05  WK-C-ERROR-SW           PIC X(01) VALUE "N".
003400         88  WK-C-ON-ERROR                  VALUE "Y".
003500*
003600 01  WK-C-CONSTANTS.
003700     05  WK-C-ZERO-AMT           PIC S9(09)V99 VALUE ZERO.
003800     05  WK-C-ONE-AMT            PIC S9(09)V99 VALUE 1.
003900     05  WK-C-PLATFORM-PCT       PIC 9(01)V99  VALUE 0.15.
004000     05  WK-C-DRIVER-PCT         PIC 9(01)V99  VALUE 0.85.
004100     05  WK-C-DEFAULT-PRICE-KM   PIC 9(05)V99  VALUE 10.00.
