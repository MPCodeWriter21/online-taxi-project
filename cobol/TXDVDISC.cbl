000100 IDENTIFICATION DIVISION.
000200*************************************************************TXDVDISC
000300 PROGRAM-ID.     TXDVDISC.
000400 AUTHOR.         R S NAIDU.
000500 INSTALLATION.   METROCAB DATA CENTER - NIGHTLY BATCH.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE TO VALIDATE AND PRICE A DISCOUNT
001100*               CODE OFFERED AGAINST A TRIP. THE SEVEN CHECKS
001200*               BELOW ARE APPLIED IN THE ORDER LAID DOWN BY THE
001300*               PROMOTIONS DESK (REQ TXD-004, ATTACHMENT C) -
001400*               FIRST FAILURE WINS, NO FURTHER CHECKS ARE MADE
001500*               ONCE ONE HAS FAILED.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000* TAG    INIT   DATE        DESCRIPTION                          *
002100* ------ ------ ----------  -----------------------------------  *
002200* TXD010 RSN    14/03/1991  INITIAL VERSION (REQ TXD-004) -      *
002300*                           CODE LOOKUP, DATE WINDOW, MINIMUM    *
002400*                           TRIP AMOUNT, PERCENT/FIXED PRICING.  *
002500* TXD019 HTAN   02/12/1994  ADDED THE USAGE-LIMIT CHECK - MKTG   *
002600*                           WANTED CODES CAPPED AT N REDEMPTIONS *
002700*                           TOTAL, NOT JUST PER PASSENGER.       *
002800* TXD025 RSN    30/03/1999  Y2K REMEDIATION - DATE WINDOW NOW    *
002900*                           COMPARED AS 8-BYTE YYYYMMDD, NOT THE *
003000*                           OLD 6-BYTE YYMMDD (SEE DSCTBL TXD023)*
003100* TXD034 MFOO   06/02/2006  ADDED RULE 7 - A CODE ALREADY USED   *
003200*                           BY THIS PASSENGER EARLIER IN THE     *
003300*                           SAME RUN IS NOW REJECTED HERE RATHER *
003400*                           THAN LEFT FOR THE NEXT NIGHT'S RUN   *
003500*                           TO CATCH (PROD INCIDENT P-2006-014). *
003600* TXD043 KYAP   11/08/2014  SPLIT RULE 3 INTO TWO CHECKS - A     *
003700*                           ZERO VALID-FROM OR VALID-UNTIL MEANS *
003800*                           OPEN-ENDED, NOT "BEFORE 00000000" OR *
003900*                           "AFTER 00000000". THE OLD COMBINED   *
004000*                           CHECK REJECTED EVERY OPEN-ENDED CODE *
004100*                           (NO EXPIRY IS THE COMMON CASE) AND   *
004200*                           COULD NOT TELL "NOT YET VALID" FROM  *
004300*                           "EXPIRED" ON THE DETAIL LINE (PROD   *
004400*                           INCIDENT P-2014-057). RULES 4-6      *
004500*                           RENUMBERED TO MAKE ROOM.             *
004600* TXD045 KYAP   13/08/2014  MOVED THE MAX-DISC-AMT CAP OUT OF    *
004700*                           THE PERCENTAGE BRANCH OF C600 SO IT  *
004800*                           APPLIES TO FIXED-AMOUNT CODES TOO -  *
004900*                           A FIXED CODE WITH DSC-VALUE ABOVE ITS*
005000*                           OWN CAP WAS PAYING OUT UNCAPPED.     *
005100*----------------------------------------------------------------*
005200 EJECT
005300*************************
005400 ENVIRONMENT DIVISION.
005500*************************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800*
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                       PIC X(24) VALUE
007300     "** PROGRAM TXDVDISC **".
007400*
007500 01  WK-C-COMMON.
007600     COPY TXCMWS.
007700*
007800 01  WK-N-DSC-SUB                 PIC 9(05) COMP VALUE ZERO.
007900 01  WK-N-USED-SUB                PIC 9(05) COMP VALUE ZERO.
008000 01  WK-N-CALC-AMOUNT             PIC 9(09)V99 VALUE ZERO.
008100*
008200*    RULE-FAILURE SWITCH - THE SEVEN CHECKS SET THIS AND THE     *
008300*    REASON TEXT, THEN GO TO THE COMMON REJECT EXIT.             *
008400 01  WK-C-RULE-FAILED-SW          PIC X(01) VALUE "N".
008500     88  WK-C-RULE-FAILED               VALUE "Y".
008600*
008700*    ALTERNATE VIEW OF THE MATCHED-CODE TABLE ENTRY, USED ONLY   *
008800*    TO SPLIT THE VALIDITY-WINDOW DATE INTO ITS PARTS WHEN THE   *
008900*    REJECT MESSAGE NEEDS TO NAME THE EXPIRY DATE (NOT USED YET  *
009000*    BUT KEPT AS OF TXD025 FOR THE NEXT REPORT-DETAIL ENHANCE).  *
009100 01  WK-N-VALID-UNTIL-P           PIC 9(08) VALUE ZERO.
009200 01  WK-N-VALID-UNTIL-X REDEFINES WK-N-VALID-UNTIL-P.
009300     05  WK-N-VU-YYYY             PIC 9(04).
009400     05  WK-N-VU-MM               PIC 9(02).
009500     05  WK-N-VU-DD               PIC 9(02).
009600*
009700*    ALTERNATE VIEW OF THE CALCULATED DISCOUNT AMOUNT, SPLIT     *
009800*    WHOLE/CENTS FOR A POSSIBLE FUTURE EDITED FIELD ON THE       *
009900*    NIGHTLY DETAIL LINE (NOT YET REQUESTED).                    *
010000 01  WK-N-CALC-AMOUNT-R REDEFINES WK-N-CALC-AMOUNT.
010100     05  WK-N-CA-WHOLE            PIC 9(09).
010200     05  WK-N-CA-CENTS            PIC 9(02).
010300*
010400*    RUNNING COUNT OF DISCOUNT CODES REJECTED THIS EXECUTION,     *
010500*    KEPT FOR A POSSIBLE FUTURE AUDIT LINE (TXD025).              *
010600 01  WK-N-REJECT-TOTAL            PIC 9(07) COMP VALUE ZERO.
010700 01  WK-N-REJECT-TOTAL-D          PIC 9(07) VALUE ZERO.
010800 01  WK-N-REJECT-TOTAL-D-R REDEFINES WK-N-REJECT-TOTAL-D.
010900     05  WK-N-RJT-HI              PIC 9(04).
011000     05  WK-N-RJT-LO              PIC 9(03).
011100*
011200****************
011300 LINKAGE SECTION.
011400****************
011500 COPY VDISC.
011600 EJECT
011700*******************************************
011800 PROCEDURE DIVISION USING WK-VDISC-RECORD.
011900*******************************************
012000 MAIN-MODULE.
012100     PERFORM A000-PROCESS-CALLED-ROUTINE
012200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012300     GOBACK.
012400*
012500*----------------------------------------------------------------*
012600 A000-PROCESS-CALLED-ROUTINE.
012700*----------------------------------------------------------------*
012800     MOVE "N"                   TO WK-VDISC-O-VALID-FLAG.
012900     MOVE SPACES                TO WK-VDISC-O-REJECT-REASON.
013000     MOVE ZERO                  TO WK-VDISC-O-MATCH-IDX
013100                                   WK-VDISC-O-DISC-AMOUNT.
013200     MOVE WK-VDISC-I-TRIP-AMOUNT TO WK-VDISC-O-FINAL-AMOUNT.
013300     MOVE "N"                   TO WK-C-RULE-FAILED-SW.
013400*
013500     PERFORM C100-RULE1-FIND-CODE
013600        THRU C199-RULE1-FIND-CODE-EX.
013700     IF NOT WK-C-RULE-FAILED
013800         PERFORM C200-RULE2-ACTIVE-FLAG
013900            THRU C299-RULE2-ACTIVE-FLAG-EX
014000     END-IF.
014100     IF NOT WK-C-RULE-FAILED
014200         PERFORM C300-RULE3-NOT-YET-VALID
014300            THRU C399-RULE3-NOT-YET-VALID-EX
014400     END-IF.
014500     IF NOT WK-C-RULE-FAILED
014600         PERFORM C350-RULE4-EXPIRED
014700            THRU C359-RULE4-EXPIRED-EX
014800     END-IF.
014900     IF NOT WK-C-RULE-FAILED
015000         PERFORM C400-RULE5-MIN-TRIP-AMT
015100            THRU C499-RULE5-MIN-TRIP-AMT-EX
015200     END-IF.
015300     IF NOT WK-C-RULE-FAILED
015400         PERFORM C500-RULE6-USAGE-LIMIT
015500            THRU C599-RULE6-USAGE-LIMIT-EX
015600     END-IF.
015700     IF NOT WK-C-RULE-FAILED
015800         PERFORM C600-CALC-DISCOUNT
015900            THRU C699-CALC-DISCOUNT-EX
016000     END-IF.
016100     IF NOT WK-C-RULE-FAILED
016200         PERFORM C700-RULE7-ALREADY-USED
016300            THRU C799-RULE7-ALREADY-USED-EX
016400     END-IF.
016500*
016600     IF NOT WK-C-RULE-FAILED
016700         MOVE "Y" TO WK-VDISC-O-VALID-FLAG
016800         MOVE WK-N-CALC-AMOUNT TO WK-VDISC-O-DISC-AMOUNT
016900         COMPUTE WK-VDISC-O-FINAL-AMOUNT =
017000             WK-VDISC-I-TRIP-AMOUNT - WK-N-CALC-AMOUNT
017100     ELSE
017200         ADD 1 TO WK-N-REJECT-TOTAL
017300         MOVE WK-N-REJECT-TOTAL TO WK-N-REJECT-TOTAL-D
017400     END-IF.
017500 A099-PROCESS-CALLED-ROUTINE-EX.
017600     EXIT.
017700*
017800*----------------------------------------------------------------*
017900*    RULE 1 - THE CODE MUST EXIST IN THE DISCOUNT-CODE TABLE.    *
018000*----------------------------------------------------------------*
018100 C100-RULE1-FIND-CODE.
018200     MOVE ZERO TO WK-VDISC-O-MATCH-IDX.
018300     PERFORM C110-CHECK-ONE-CODE
018400         VARYING WK-N-DSC-SUB FROM 1 BY 1
018500             UNTIL WK-N-DSC-SUB > WK-VDISC-I-DSC-CNT.
018600     IF  WK-VDISC-O-MATCH-IDX = ZERO
018700         MOVE "Y" TO WK-C-RULE-FAILED-SW
018800         MOVE "CODE NOT FOUND      " TO WK-VDISC-O-REJECT-REASON
018900     END-IF.
019000 C199-RULE1-FIND-CODE-EX.
019100     EXIT.
019200*----------------------------------------------------------------*
019300 C110-CHECK-ONE-CODE.
019400     IF  WK-VDISC-I-DSC-CODE(WK-N-DSC-SUB)
019500            = WK-VDISC-I-CODE
019600         MOVE WK-N-DSC-SUB TO WK-VDISC-O-MATCH-IDX
019700     END-IF.
019800 C119-CHECK-ONE-CODE-EX.
019900     EXIT.
020000*
020100*----------------------------------------------------------------*
020200*    RULE 2 - THE CODE MUST BE FLAGGED ACTIVE.                   *
020300*----------------------------------------------------------------*
020400 C200-RULE2-ACTIVE-FLAG.
020500     IF  WK-VDISC-I-DSC-ACTIVE(WK-VDISC-O-MATCH-IDX) NOT = "Y"
020600         MOVE "Y" TO WK-C-RULE-FAILED-SW
020700         MOVE "CODE NOT ACTIVE      " TO WK-VDISC-O-REJECT-REASON
020800     END-IF.
020900 C299-RULE2-ACTIVE-FLAG-EX.
021000     EXIT.
021100*
021200*----------------------------------------------------------------*
021300*    RULE 3 - THE RUN DATE MUST NOT BE BEFORE VALID-FROM. A      *
021400*    ZERO VALID-FROM MEANS THE CODE HAS NO START-DATE LIMIT      *
021500*    (TXD043).                                                   *
021600*----------------------------------------------------------------*
021700 C300-RULE3-NOT-YET-VALID.
021800     IF  WK-VDISC-I-DSC-VALID-FROM(WK-VDISC-O-MATCH-IDX) NOT = ZERO
021900         AND WK-VDISC-I-RUN-DATE
022000             < WK-VDISC-I-DSC-VALID-FROM(WK-VDISC-O-MATCH-IDX)
022100         MOVE "Y" TO WK-C-RULE-FAILED-SW
022200         MOVE "CODE NOT YET VALID  " TO WK-VDISC-O-REJECT-REASON
022300     END-IF.
022400 C399-RULE3-NOT-YET-VALID-EX.
022500     EXIT.
022600*
022700*----------------------------------------------------------------*
022800*    RULE 4 - THE RUN DATE MUST NOT BE AFTER VALID-UNTIL. A      *
022900*    ZERO VALID-UNTIL MEANS THE CODE NEVER EXPIRES - THE MOST    *
023000*    COMMON SHAPE ON THE DISCOUNT-CODE TABLE (TXD043).           *
023100*----------------------------------------------------------------*
023200 C350-RULE4-EXPIRED.
023300     IF  WK-VDISC-I-DSC-VALID-UNTL(WK-VDISC-O-MATCH-IDX) NOT = ZERO
023400         AND WK-VDISC-I-RUN-DATE
023500             > WK-VDISC-I-DSC-VALID-UNTL(WK-VDISC-O-MATCH-IDX)
023600         MOVE "Y" TO WK-C-RULE-FAILED-SW
023700         MOVE "CODE EXPIRED         " TO WK-VDISC-O-REJECT-REASON
023800         MOVE WK-VDISC-I-DSC-VALID-UNTL(WK-VDISC-O-MATCH-IDX)
023900              TO WK-N-VALID-UNTIL-P
024000     END-IF.
024100 C359-RULE4-EXPIRED-EX.
024200     EXIT.
024300*
024400*----------------------------------------------------------------*
024500*    RULE 5 - THE TRIP MUST MEET THE CODE'S MINIMUM AMOUNT.      *
024600*----------------------------------------------------------------*
024700 C400-RULE5-MIN-TRIP-AMT.
024800     IF  WK-VDISC-I-TRIP-AMOUNT
024900             < WK-VDISC-I-DSC-MIN-AMT(WK-VDISC-O-MATCH-IDX)
025000         MOVE "Y" TO WK-C-RULE-FAILED-SW
025100         MOVE "BELOW MINIMUM AMOUNT" TO WK-VDISC-O-REJECT-REASON
025200     END-IF.
025300 C499-RULE5-MIN-TRIP-AMT-EX.
025400     EXIT.
025500*
025600*----------------------------------------------------------------*
025700*    RULE 6 - THE CODE'S TOTAL REDEMPTION LIMIT MUST NOT BE      *
025800*    ALREADY REACHED.                                            *
025900*----------------------------------------------------------------*
026000 C500-RULE6-USAGE-LIMIT.
026100     IF  WK-VDISC-I-DSC-USE-COUNT(WK-VDISC-O-MATCH-IDX)
026200             NOT LESS THAN
026300             WK-VDISC-I-DSC-USE-LIMIT(WK-VDISC-O-MATCH-IDX)
026400         MOVE "Y" TO WK-C-RULE-FAILED-SW
026500         MOVE "USAGE LIMIT REACHED " TO WK-VDISC-O-REJECT-REASON
026600     END-IF.
026700 C599-RULE6-USAGE-LIMIT-EX.
026800     EXIT.
026900*
027000*----------------------------------------------------------------*
027100*    COMPUTE THE DISCOUNT AMOUNT. THE MAX-DISC-AMT CAP APPLIES   *
027200*    TO BOTH DISCOUNT TYPES, NOT PERCENTAGE ALONE - A FIXED-     *
027300*    AMOUNT CODE CAN CARRY A DSC-VALUE ABOVE ITS OWN CAP JUST AS *
027400*    EASILY AS A PERCENTAGE CODE CAN (TXD045). A ZERO MAX-DISC-  *
027500*    AMT MEANS THE CODE HAS NO CAP, THE SAME "ZERO MEANS OPEN"   *
027600*    CONVENTION AS THE VALIDITY-WINDOW DATES ABOVE. NOT ONE OF   *
027700*    THE SEVEN ORDERED CHECKS - RUNS ONLY ONCE ALL OF THEM HAVE  *
027800*    PASSED.                                                     *
027900*----------------------------------------------------------------*
028000 C600-CALC-DISCOUNT.
028100     IF  WK-VDISC-I-DSC-TYPE(WK-VDISC-O-MATCH-IDX) = "PERCENTAGE"
028200         COMPUTE WK-N-CALC-AMOUNT ROUNDED =
028300             WK-VDISC-I-TRIP-AMOUNT
028400           * (WK-VDISC-I-DSC-VALUE(WK-VDISC-O-MATCH-IDX) / 100)
028500     ELSE
028600         MOVE WK-VDISC-I-DSC-VALUE(WK-VDISC-O-MATCH-IDX)
028700              TO WK-N-CALC-AMOUNT
028800     END-IF.
028900     IF  WK-VDISC-I-DSC-MAX-AMT(WK-VDISC-O-MATCH-IDX) NOT = ZERO
029000         AND WK-N-CALC-AMOUNT
029100             > WK-VDISC-I-DSC-MAX-AMT(WK-VDISC-O-MATCH-IDX)
029200         MOVE WK-VDISC-I-DSC-MAX-AMT(WK-VDISC-O-MATCH-IDX)
029300              TO WK-N-CALC-AMOUNT
029400     END-IF.
029500     IF  WK-N-CALC-AMOUNT > WK-VDISC-I-TRIP-AMOUNT
029600         MOVE WK-VDISC-I-TRIP-AMOUNT TO WK-N-CALC-AMOUNT
029700     END-IF.
029800 C699-CALC-DISCOUNT-EX.
029900     EXIT.
030000*
030100*----------------------------------------------------------------*
030200*    RULE 7 - THIS PASSENGER MUST NOT HAVE ALREADY REDEEMED THE  *
030300*    SAME CODE EARLIER IN TONIGHT'S RUN (SEE TXD034).            *
030400*----------------------------------------------------------------*
030500 C700-RULE7-ALREADY-USED.
030600     PERFORM C710-CHECK-ONE-USED-ENT
030700         VARYING WK-N-USED-SUB FROM 1 BY 1
030800             UNTIL WK-N-USED-SUB > WK-VDISC-I-USED-CNT.
030900 C799-RULE7-ALREADY-USED-EX.
031000     EXIT.
031100*----------------------------------------------------------------*
031200 C710-CHECK-ONE-USED-ENT.
031300     IF  WK-VDISC-I-USED-CODE(WK-N-USED-SUB) = WK-VDISC-I-CODE
031400         AND WK-VDISC-I-USED-PASS-ID(WK-N-USED-SUB)
031500                = WK-VDISC-I-PASSENGER-ID
031600         MOVE "Y" TO WK-C-RULE-FAILED-SW
031700         MOVE "ALREADY USED TONIGHT" TO
031800              WK-VDISC-O-REJECT-REASON
031900     END-IF.
032000 C719-CHECK-ONE-USED-ENT-EX.
032100     EXIT.
032200     END PROGRAM TXDVDISC.
