000100 IDENTIFICATION DIVISION.
000200*************************************************************TXDVTRIP
000300 PROGRAM-ID.     TXDVTRIP.
000400 AUTHOR.         R S NAIDU.
000500 INSTALLATION.   METROCAB DATA CENTER - NIGHTLY BATCH.
000600 DATE-WRITTEN.   18 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE THAT DRIVES THE TRIP STATUS
001100*               STATE MACHINE. GIVEN THE TRIP'S CURRENT STATUS
001200*               AND THE REQUESTED ACTION IT DECIDES THE NEW
001300*               STATUS, WHETHER THE ACTION IS ACCEPTED, AND
001400*               WHETHER THE DRIVER'S ON-TRIP FLAG SHOULD CHANGE.
001500*
001600*               VALID TRANSITIONS (REQ TXD-004, ATTACHMENT B) -
001700*                 ACCEPT    : PENDING          -> ACCEPTED
001800*                 START     : ACCEPTED         -> IN-PROGRESS
001900*                 COMPLETE  : IN-PROGRESS      -> COMPLETED
002000*                 CANCEL    : ACCEPTED/
002100*                             IN-PROGRESS      -> CANCELLED
002200*               ANY OTHER COMBINATION IS REJECTED.
002300*
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:                                       *
002600*----------------------------------------------------------------*
002700* TAG    INIT   DATE        DESCRIPTION                          *
002800* ------ ------ ----------  -----------------------------------  *
002900* TXD012 RSN    18/03/1991  INITIAL VERSION (REQ TXD-004) - THE  *
003000*                           FIVE TRANSITIONS ABOVE.               *
003100* TXD018 HTAN   14/06/1994  CANCEL NOW ALLOWED FROM IN-PROGRESS  *
003200*                           AS WELL AS ACCEPTED - DISPATCH       *
003300*                           WANTED TO STOP A FARE THAT WAS       *
003400*                           ALREADY UNDER WAY (PROD INCIDENT     *
003500*                           P-1994-071).                         *
003600* TXD022 RSN    22/02/1999  Y2K REMEDIATION - REVIEWED, NO DATE  *
003700*                           ARITHMETIC IN THIS ROUTINE. LOGGED   *
003800*                           FOR THE CONVERSION AUDIT TRAIL.      *
003900* TXD030 MFOO   04/06/2003  ADDED WK-VTRIP-O-SET-ONTRIP-FLAG SO  *
004000*                           THE DRIVER TABLE MAINTENANCE STAYS   *
004100*                           IN THE CALLING PROGRAM.               *
004200* TXD039 KYAP   11/02/2009  REJECT AN ACCEPT ACTION WHEN THE     *
004300*                           NAMED DRIVER IS NOT FOUND,           *
004400*                           NOT APPROVED, OR ALREADY ON A TRIP   *
004500*                           (WAS PASSING THROUGH SILENTLY).      *
004600*----------------------------------------------------------------*
004700 EJECT
004800*************************
004900 ENVIRONMENT DIVISION.
005000*************************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300*
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                       PIC X(24) VALUE
006800     "** PROGRAM TXDVTRIP **".
006900*
007000 01  WK-C-COMMON.
007100     COPY TXCMWS.
007200*
007300*    STATUS/ACTION COMBINATION TABLE, LOADED BY B000 BELOW AND   *
007400*    SEARCHED BY C100. KEEPING IT DATA-DRIVEN LETS DISPATCH ADD  *
007500*    A NEW TRANSITION BY CHANGING ONLY THIS TABLE (SEE TXD018).  *
007600 01  WK-C-TRANSITION-TABLE.
007700     05  FILLER PIC X(30) VALUE "PENDING    ACCEPT  ACCEPTED   ".
007800     05  FILLER PIC X(30) VALUE "ACCEPTED   START   IN-PROGRESS".
007900     05  FILLER PIC X(30) VALUE "IN-PROGRESSCOMPLETECOMPLETED  ".
008000     05  FILLER PIC X(30) VALUE "ACCEPTED   CANCEL  CANCELLED  ".
008100     05  FILLER PIC X(30) VALUE "IN-PROGRESSCANCEL  CANCELLED  ".
008200 01  WK-C-TRANSITION-TABLE-R REDEFINES WK-C-TRANSITION-TABLE.
008300     05  WK-C-TRN-ENT OCCURS 5 TIMES INDEXED BY WK-C-TRN-IDX.
008400         10  WK-C-TRN-FROM-STATUS PIC X(11).
008500         10  WK-C-TRN-ACTION      PIC X(08).
008600         10  WK-C-TRN-TO-STATUS   PIC X(11).
008700*
008800 01  WK-N-TRN-MATCH-IDX           PIC 9(02) COMP VALUE ZERO.
008900 01  WK-C-TRANSITION-FOUND-SW     PIC X(01) VALUE "N".
009000     88  WK-C-TRANSITION-WAS-FOUND    VALUE "Y".
009100*
009200*    ALTERNATE VIEW OF THE INCOMING STATUS FIELD, USED ONLY TO   *
009300*    PAD/TRIM WHEN COMPARING AGAINST THE 11-BYTE TABLE ENTRIES.  *
009400 01  WK-C-CUR-STATUS-WORK         PIC X(11) VALUE SPACES.
009500*
009600*    RUNNING COUNTS OF ACCEPTED VERSUS REJECTED TRANSITION       *
009700*    REQUESTS THIS EXECUTION, KEPT FOR A POSSIBLE FUTURE AUDIT   *
009800*    LINE ON THE NIGHTLY REPORT.                                 *
009900 01  WK-N-TRANS-OK-CNT            PIC 9(07) COMP VALUE ZERO.
010000 01  WK-N-TRANS-REJ-CNT           PIC 9(07) COMP VALUE ZERO.
010100 01  WK-N-TRANS-OK-CNT-D          PIC 9(07) VALUE ZERO.
010200 01  WK-N-TRANS-OK-CNT-D-R REDEFINES WK-N-TRANS-OK-CNT-D.
010300     05  WK-N-TOC-HI              PIC 9(04).
010400     05  WK-N-TOC-LO              PIC 9(03).
010500 01  WK-N-TRANS-REJ-CNT-D         PIC 9(07) VALUE ZERO.
010600 01  WK-N-TRANS-REJ-CNT-D-R REDEFINES WK-N-TRANS-REJ-CNT-D.
010700     05  WK-N-TRC-HI              PIC 9(04).
010800     05  WK-N-TRC-LO              PIC 9(03).
010900*
011000****************
011100 LINKAGE SECTION.
011200****************
011300 COPY VTRIP.
011400 EJECT
011500*******************************************
011600 PROCEDURE DIVISION USING WK-VTRIP-RECORD.
011700*******************************************
011800 MAIN-MODULE.
011900     PERFORM A000-PROCESS-CALLED-ROUTINE
012000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012100     GOBACK.
012200*
012300*----------------------------------------------------------------*
012400 A000-PROCESS-CALLED-ROUTINE.
012500*----------------------------------------------------------------*
012600     MOVE SPACES              TO WK-VTRIP-O-NEW-STATUS.
012700     MOVE "N"                 TO WK-VTRIP-O-ACCEPTED-FLAG.
012800     MOVE SPACES              TO WK-VTRIP-O-REJECT-REASON.
012900     MOVE ZERO                TO WK-VTRIP-O-ASSIGNED-DRV-ID.
013000     MOVE SPACE               TO WK-VTRIP-O-SET-ONTRIP-FLAG.
013100     MOVE "N"                 TO WK-VTRIP-O-TRIGGER-SETTLE-FLAG.
013200     MOVE WK-VTRIP-I-CUR-STATUS TO WK-C-CUR-STATUS-WORK.
013300*
013400     PERFORM C100-FIND-TRANSITION THRU C199-FIND-TRANSITION-EX.
013500*
013600     IF  WK-C-TRANSITION-WAS-FOUND
013700         PERFORM C200-CHECK-DRIVER THRU C299-CHECK-DRIVER-EX
013800     ELSE
013900         MOVE "INVALID TRANSITION  " TO WK-VTRIP-O-REJECT-REASON
014000     END-IF.
014100*
014200     IF  WK-VTRIP-O-ACCEPTED-FLAG = "Y"
014300         ADD 1 TO WK-N-TRANS-OK-CNT
014400         MOVE WK-N-TRANS-OK-CNT TO WK-N-TRANS-OK-CNT-D
014500     ELSE
014600         ADD 1 TO WK-N-TRANS-REJ-CNT
014700         MOVE WK-N-TRANS-REJ-CNT TO WK-N-TRANS-REJ-CNT-D
014800     END-IF.
014900 A099-PROCESS-CALLED-ROUTINE-EX.
015000     EXIT.
015100*
015200*----------------------------------------------------------------*
015300 C100-FIND-TRANSITION.
015400*----------------------------------------------------------------*
015500     MOVE "N" TO WK-C-TRANSITION-FOUND-SW.
015600     MOVE ZERO TO WK-N-TRN-MATCH-IDX.
015700     SET WK-C-TRN-IDX TO 1.
015800     SEARCH WK-C-TRN-ENT
015900         AT END
016000             MOVE "N" TO WK-C-TRANSITION-FOUND-SW
016100         WHEN WK-C-TRN-FROM-STATUS(WK-C-TRN-IDX)
016200                  = WK-C-CUR-STATUS-WORK
016300          AND WK-C-TRN-ACTION(WK-C-TRN-IDX)
016400                  = WK-VTRIP-I-ACTION
016500             MOVE "Y" TO WK-C-TRANSITION-FOUND-SW
016600             SET WK-N-TRN-MATCH-IDX TO WK-C-TRN-IDX
016700     END-SEARCH.
016800     IF  WK-C-TRANSITION-WAS-FOUND
016900         MOVE WK-C-TRN-TO-STATUS(WK-N-TRN-MATCH-IDX)
017000              TO WK-VTRIP-O-NEW-STATUS
017100     END-IF.
017200 C199-FIND-TRANSITION-EX.
017300     EXIT.
017400*
017500*----------------------------------------------------------------*
017600*    C200 - WHEN THE ACTION HANDS THE TRIP TO A DRIVER (ACCEPT)  *
017700*    THE NAMED DRIVER MUST BE ON FILE, APPROVED, AND NOT         *
017800*    ALREADY WORKING ANOTHER TRIP (TXD039).                      *
017900*----------------------------------------------------------------*
018000 C200-CHECK-DRIVER.
018100     IF  WK-VTRIP-I-ACTION = "ACCEPT  "
018200         IF  WK-VTRIP-I-DRV-FOUND-FLAG NOT = "Y"
018300             MOVE "DRIVER NOT FOUND    " TO WK-VTRIP-O-REJECT-REASON
018400             GO TO C299-CHECK-DRIVER-EX
018500         END-IF
018600         IF  WK-VTRIP-I-DRV-APPR-FLAG NOT = "Y"
018700             MOVE "DRIVER NOT APPROVED " TO WK-VTRIP-O-REJECT-REASON
018800             GO TO C299-CHECK-DRIVER-EX
018900         END-IF
019000         IF  WK-VTRIP-I-DRV-ONTRIP-FLAG = "Y"
019100             MOVE "DRIVER ALREADY BUSY " TO WK-VTRIP-O-REJECT-REASON
019200             GO TO C299-CHECK-DRIVER-EX
019300         END-IF
019400         MOVE WK-VTRIP-I-REQ-DRV-ID TO WK-VTRIP-O-ASSIGNED-DRV-ID
019500         MOVE "Y" TO WK-VTRIP-O-SET-ONTRIP-FLAG
019600     ELSE
019700         MOVE WK-VTRIP-I-CUR-DRV-ID TO WK-VTRIP-O-ASSIGNED-DRV-ID
019800     END-IF.
019900*
020000     MOVE "Y" TO WK-VTRIP-O-ACCEPTED-FLAG.
020100*
020200     IF  WK-VTRIP-I-ACTION = "COMPLETE" OR WK-VTRIP-I-ACTION
020300                                              = "CANCEL  "
020400         MOVE "N" TO WK-VTRIP-O-SET-ONTRIP-FLAG
020500     END-IF.
020600     IF  WK-VTRIP-I-ACTION = "COMPLETE"
020700         MOVE "Y" TO WK-VTRIP-O-TRIGGER-SETTLE-FLAG
020800     END-IF.
020900 C299-CHECK-DRIVER-EX.
021000     EXIT.
021100     END PROGRAM TXDVTRIP.
