000100 IDENTIFICATION DIVISION.
000200*************************************************************TXDVREF
000300 PROGRAM-ID.     TXDVREF.
000400 AUTHOR.         R S NAIDU.
000500 INSTALLATION.   METROCAB DATA CENTER - NIGHTLY BATCH.
000600 DATE-WRITTEN.   25 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE THAT ANSWERS THE THREE REFERENCE-
001100*               DATA QUESTIONS THE NIGHTLY RUN NEEDS REPEATEDLY -
001200*               DOES THIS USER-ID EXIST, DOES THIS DRIVER-ID
001300*               EXIST (AND IS IT APPROVED/FREE), AND IS THIS
001400*               PHONE NUMBER ALREADY ON FILE FOR A DIFFERENT
001500*               USER. ONE OP-CODE-DRIVEN ROUTINE REPLACES WHAT
001600*               USED TO BE THREE SEPARATE CALLS (SEE TXD026).
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                       *
002000*----------------------------------------------------------------*
002100* TAG    INIT   DATE        DESCRIPTION                          *
002200* ------ ------ ----------  -----------------------------------  *
002300* TXD015 RSN    25/03/1991  INITIAL VERSION (REQ TXD-004) - USER *
002400*                           LOOKUP ONLY.                          *
002500* TXD021 HTAN   19/01/1997  ADDED THE DRIVER LOOKUP - VALIDATION *
002600*                           OF A DRIVER-ID ON A DISPATCH REQUEST *
002700*                           HAD BEEN DONE IN-LINE IN THE TRIP-   *
002800*                           ACCEPTANCE ROUTINE UNTIL NOW.        *
002900* TXD022 RSN    22/02/1999  Y2K REMEDIATION - REVIEWED, NO DATE  *
003000*                           ARITHMETIC IN THIS ROUTINE. LOGGED   *
003100*                           FOR THE CONVERSION AUDIT TRAIL.      *
003200* TXD026 HTAN   12/07/1996  COLLAPSED THE THREE LOOKUP ROUTINES  *
003300*                           INTO ONE, KEYED ON WK-VREF-I-OP-CODE.*
003400* TXD036 MFOO   28/11/2007  ADDED THE PHONE-DUPLICATE CHECK FOR  *
003500*                           NEW-USER REGISTRATION (REQ TXD-011). *
003600*----------------------------------------------------------------*
003700 EJECT
003800*************************
003900 ENVIRONMENT DIVISION.
004000*************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300*
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                       PIC X(24) VALUE
005800     "** PROGRAM TXDVREF **".
005900*
006000 01  WK-C-COMMON.
006100     COPY TXCMWS.
006200*
006300 01  WK-N-USR-SUB                 PIC 9(05) COMP VALUE ZERO.
006400 01  WK-N-DRV-SUB                 PIC 9(05) COMP VALUE ZERO.
006500*
006600*    ALTERNATE VIEW OF THE MATCHED-USER-STATUS FIELD, KEPT FOR   *
006700*    THE DAY THE PHONE-DUPLICATE CHECK NEEDS TO IGNORE BANNED    *
006800*    ACCOUNTS (NOT YET REQUESTED - TXD036 COMMENT AT CLOSE).     *
006900 01  WK-C-MATCHED-STATUS-VIEW     PIC X(08) VALUE SPACES.
007000     88  WK-C-MATCHED-IS-BANNED       VALUE "BANNED  ".
007100*
007200*    RUNNING COUNT OF SUCCESSFUL MATCHES THIS EXECUTION, KEPT   *
007300*    FOR A POSSIBLE FUTURE AUDIT LINE ON THE NIGHTLY REPORT     *
007400*    (TXD036).                                                  *
007500 01  WK-N-MATCH-TOTAL             PIC 9(07) COMP VALUE ZERO.
007600 01  WK-N-MATCH-TOTAL-D           PIC 9(07) VALUE ZERO.
007700 01  WK-N-MATCH-TOTAL-D-R REDEFINES WK-N-MATCH-TOTAL-D.
007800     05  WK-N-MTD-HI              PIC 9(04).
007900     05  WK-N-MTD-LO              PIC 9(03).
008000*
008100*    ALTERNATE VIEW OF THE COMMON-AREA RUN DATE, SPLIT FOR THE  *
008200*    DAY THIS ROUTINE STAMPS A DUPLICATE-PHONE EXCEPTION LOG    *
008300*    (TXD036).                                                  *
008400 01  WK-C-RUN-DATE-VIEW           PIC 9(08) VALUE ZERO.
008500 01  WK-C-RUN-DATE-VIEW-R REDEFINES WK-C-RUN-DATE-VIEW.
008600     05  WK-C-RDV-CENT            PIC 9(02).
008700     05  WK-C-RDV-YY              PIC 9(02).
008800     05  WK-C-RDV-MM              PIC 9(02).
008900     05  WK-C-RDV-DD              PIC 9(02).
009000*
009100*    ZERO-SUPPRESSED VIEW OF THE LAST MATCH INDEX, KEPT FOR A   *
009200*    FUTURE DIAGNOSTIC LINE (NOT YET WRITTEN ANYWHERE).         *
009300 01  WK-N-LAST-MATCH-IDX-E        PIC ZZZZ9 VALUE ZERO.
009400 01  WK-N-LAST-MATCH-IDX-E-R REDEFINES WK-N-LAST-MATCH-IDX-E.
009500     05  WK-N-LMI-SIGN            PIC X(01).
009600     05  FILLER                   PIC X(04).
009700*
009800****************
009900 LINKAGE SECTION.
010000****************
010100 COPY VREF.
010200 EJECT
010300*******************************************
010400 PROCEDURE DIVISION USING WK-VREF-RECORD.
010500*******************************************
010600 MAIN-MODULE.
010700     PERFORM A000-PROCESS-CALLED-ROUTINE
010800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010900     GOBACK.
011000*
011100*----------------------------------------------------------------*
011200 A000-PROCESS-CALLED-ROUTINE.
011300*----------------------------------------------------------------*
011400     MOVE "N"                  TO WK-VREF-O-FOUND-FLAG.
011500     MOVE "N"                  TO WK-VREF-O-DUPLICATE-FLAG.
011600     MOVE ZERO                 TO WK-VREF-O-MATCH-IDX.
011700     MOVE SPACES               TO WK-C-MATCHED-STATUS-VIEW.
011800     MOVE WK-C-RUN-DATE-P      TO WK-C-RUN-DATE-VIEW.
011900*
012000     EVALUATE TRUE
012100         WHEN WK-VREF-I-OP-FIND-USER
012200             PERFORM C100-FIND-USER THRU C199-FIND-USER-EX
012300         WHEN WK-VREF-I-OP-FIND-DRIVER
012400             PERFORM C200-FIND-DRIVER THRU C299-FIND-DRIVER-EX
012500         WHEN WK-VREF-I-OP-CHK-PHONE
012600             PERFORM C300-CHECK-PHONE THRU C399-CHECK-PHONE-EX
012700         WHEN OTHER
012800             MOVE "N" TO WK-VREF-O-FOUND-FLAG
012900     END-EVALUATE.
013000*
013100     IF  WK-VREF-O-FOUND-FLAG = "Y" OR WK-VREF-O-DUPLICATE-FLAG = "Y"
013200         ADD 1 TO WK-N-MATCH-TOTAL
013300         MOVE WK-N-MATCH-TOTAL TO WK-N-MATCH-TOTAL-D
013400         MOVE WK-VREF-O-MATCH-IDX TO WK-N-LAST-MATCH-IDX-E
013500     END-IF.
013600 A099-PROCESS-CALLED-ROUTINE-EX.
013700     EXIT.
013800*
013900*----------------------------------------------------------------*
014000 C100-FIND-USER.
014100*----------------------------------------------------------------*
014200     PERFORM C110-CHECK-ONE-USER
014300         VARYING WK-N-USR-SUB FROM 1 BY 1
014400             UNTIL WK-N-USR-SUB > WK-VREF-I-USR-CNT.
014500 C199-FIND-USER-EX.
014600     EXIT.
014700*----------------------------------------------------------------*
014800 C110-CHECK-ONE-USER.
014900     IF  WK-VREF-I-USR-ID(WK-N-USR-SUB) = WK-VREF-I-USER-ID
015000         MOVE "Y" TO WK-VREF-O-FOUND-FLAG
015100         MOVE WK-N-USR-SUB TO WK-VREF-O-MATCH-IDX
015200         MOVE WK-VREF-I-USR-STATUS(WK-N-USR-SUB)
015300              TO WK-C-MATCHED-STATUS-VIEW
015400     END-IF.
015500 C119-CHECK-ONE-USER-EX.
015600     EXIT.
015700*
015800*----------------------------------------------------------------*
015900 C200-FIND-DRIVER.
016000*----------------------------------------------------------------*
016100     PERFORM C210-CHECK-ONE-DRIVER
016200         VARYING WK-N-DRV-SUB FROM 1 BY 1
016300             UNTIL WK-N-DRV-SUB > WK-VREF-I-DRV-CNT.
016400 C299-FIND-DRIVER-EX.
016500     EXIT.
016600*----------------------------------------------------------------*
016700 C210-CHECK-ONE-DRIVER.
016800     IF  WK-VREF-I-DRV-USER-ID(WK-N-DRV-SUB)
016900            = WK-VREF-I-USER-ID
017000         MOVE "Y" TO WK-VREF-O-FOUND-FLAG
017100         MOVE WK-N-DRV-SUB TO WK-VREF-O-MATCH-IDX
017200     END-IF.
017300 C219-CHECK-ONE-DRIVER-EX.
017400     EXIT.
017500*
017600*----------------------------------------------------------------*
017700*    C300 - A PHONE NUMBER IS A DUPLICATE WHEN IT BELONGS TO A   *
017800*    USER-ID OTHER THAN THE ONE MAKING THE REQUEST (TXD036).     *
017900*----------------------------------------------------------------*
018000 C300-CHECK-PHONE.
018100     PERFORM C310-CHECK-ONE-PHONE
018200         VARYING WK-N-USR-SUB FROM 1 BY 1
018300             UNTIL WK-N-USR-SUB > WK-VREF-I-USR-CNT.
018400 C399-CHECK-PHONE-EX.
018500     EXIT.
018600*----------------------------------------------------------------*
018700 C310-CHECK-ONE-PHONE.
018800     IF  WK-VREF-I-USR-PHONE(WK-N-USR-SUB) = WK-VREF-I-PHONE
018900         AND WK-VREF-I-USR-ID(WK-N-USR-SUB)
019000                NOT = WK-VREF-I-USER-ID
019100         MOVE "Y" TO WK-VREF-O-DUPLICATE-FLAG
019200         MOVE WK-N-USR-SUB TO WK-VREF-O-MATCH-IDX
019300     END-IF.
019400 C319-CHECK-ONE-PHONE-EX.
019500     EXIT.
019600     END PROGRAM TXDVREF.
