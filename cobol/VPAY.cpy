000100************************************************************ VPAY
000200*    VPAY - LINKAGE PARAMETER RECORD FOR TXDVPAY                 *
000300*    (PAYMENT/SETTLEMENT ENGINE - CALLED ROUTINE)                *
000400************************************************************ VPAY
000500*    HISTORY OF MODIFICATION:                                    *
000600*----------------------------------------------------------------*
000700* TXD013 - RSN    - 20/03/1991 - INITIAL VERSION (REQ TXD-004).   *
000800* TXD032 - MFOO   - 22/09/2004 - ADDED WK-VPAY-I-TXN-KIND SO ONE  *
000900*                    ROUTINE COVERS TRIP-PAYMENT, DEPOSIT AND     *
001000*                    WITHDRAW MOVEMENTS INSTEAD OF THREE.         *
001100*----------------------------------------------------------------*
001200 01  WK-VPAY-RECORD.
001300     05  WK-VPAY-INPUT.
001400         10  WK-VPAY-I-TXN-KIND       PIC X(12).
001500             88  WK-VPAY-I-KIND-TRIP-PAY      VALUE "TRIP-PAYMENT".
001600             88  WK-VPAY-I-KIND-DEPOSIT       VALUE "DEPOSIT     ".
001700             88  WK-VPAY-I-KIND-WITHDRAW      VALUE "WITHDRAW    ".
001800         10  WK-VPAY-I-AMOUNT         PIC 9(09)V99.
001900         10  WK-VPAY-I-HAS-DRIVER-FLAG    PIC X(01).
002000             88  WK-VPAY-I-HAS-DRIVER        VALUE "Y".
002100         10  WK-VPAY-I-PASSENGER-BAL  PIC S9(09)V99.
002200         10  WK-VPAY-I-DRIVER-BAL     PIC S9(09)V99.
002300     05  WK-VPAY-OUTPUT.
002400         10  WK-VPAY-O-PAY-STATUS     PIC X(09).
002500             88  WK-VPAY-O-PAY-COMPLETED     VALUE "COMPLETED".
002600             88  WK-VPAY-O-PAY-FAILED        VALUE "FAILED   ".
002700         10  WK-VPAY-O-REJECT-REASON  PIC X(20).
002800         10  WK-VPAY-O-PASSENGER-MOVE PIC S9(09)V99.
002900         10  WK-VPAY-O-DRIVER-MOVE    PIC S9(09)V99.
003000         10  WK-VPAY-O-PLATFORM-FEE   PIC 9(09)V99.
003100         10  WK-VPAY-O-NEW-PASSNGR-BAL    PIC S9(09)V99.
003200         10  WK-VPAY-O-NEW-DRIVER-BAL     PIC S9(09)V99.
003300*
003400*    ALTERNATE VIEW - PLATFORM FEE SPLIT WHOLE/CENTS FOR THE      *
003500*    CONTROL-TOTALS LINE ON THE SUMMARY REPORT. FEE STARTS AT     *
003600*    BYTE 97 (46 INPUT + 9 STATUS + 20 REASON + 11 + 11 = 97).    *
003700 01  WK-VPAY-FEE-VIEW REDEFINES WK-VPAY-RECORD.
003800     05  FILLER                       PIC X(96).
003900     05  WK-VPAY-FV-FEE-WHOLE         PIC 9(09).
004000     05  WK-VPAY-FV-FEE-CENTS         PIC 9(02).
004100     05  FILLER                       PIC X(22).
