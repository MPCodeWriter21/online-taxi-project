000100************************************************************ PAYTRN
000200*    PAYTRN - PAYMENT RECORD, WRITTEN TO PAYMENT-FILE THIS RUN   *
000300*    LINE SEQUENTIAL, ONE PER SETTLED TRIP OR WALLET TOP-UP      *
000400*    NO 01-LEVEL SUPPLIED - CALLING PROGRAM WRAPS THIS ITSELF.   *
000500************************************************************ PAYTRN
000600*    HISTORY OF MODIFICATION:                                    *
000700*----------------------------------------------------------------*
000800* TXD006 - RSN    - 06/03/1991 - INITIAL VERSION (REQ TXD-004).   *
000900* TXD027 - MFOO   - 09/05/2002 - RESERVED FILLER BYTE ADDED AT    *
001000*                    RECORD END TO MATCH THE OTHER OUTPUT FILES.  *
001100* TXD035 - MFOO   - 14/03/2007 - DROPPED THE 01-LEVEL WRAPPER,    *
001200*                    SAME REASON AS USRMST TXD035.                *
001300*----------------------------------------------------------------*
001400 05  PAYTRN-RECORD.
001500     10  PAY-ID                  PIC 9(06).
001600     10  PAY-AMOUNT              PIC 9(09)V99.
001700     10  PAY-TYPE                PIC X(10).
001800         88  PAY-TYPE-CASH                 VALUE "CASH      ".
001900         88  PAY-TYPE-ELECTRONIC           VALUE "ELECTRONIC".
002000     10  PAY-STATUS              PIC X(09).
002100         88  PAY-STAT-PENDING              VALUE "PENDING  ".
002200         88  PAY-STAT-COMPLETED            VALUE "COMPLETED".
002300         88  PAY-STAT-FAILED               VALUE "FAILED   ".
002400         88  PAY-STAT-CANCELLED            VALUE "CANCELLED".
002500     10  PAY-TRIP-ID             PIC 9(06).
002600     10  FILLER                  PIC X(01).
002700*
002800*    ALTERNATE VIEW - GROSS AMOUNT SPLIT WHOLE/CENTS FOR PRINT    *
002900 05  PAYTRN-AMT-VIEW REDEFINES PAYTRN-RECORD.
003000     10  FILLER                  PIC X(06).
003100     10  PAYTRN-AV-WHOLE         PIC 9(09).
003200     10  PAYTRN-AV-CENTS         PIC 9(02).
003300     10  FILLER                  PIC X(26).
