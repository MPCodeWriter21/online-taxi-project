000100 IDENTIFICATION DIVISION.
000200*************************************************************TXDVFARE
000300 PROGRAM-ID.     TXDVFARE.
000400 AUTHOR.         R S NAIDU.
000500 INSTALLATION.   METROCAB DATA CENTER - NIGHTLY BATCH.
000600 DATE-WRITTEN.   12 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ESTIMATE A TRIP'S
001100*               FARE. IT COMPUTES THE GREAT-CIRCLE DISTANCE
001200*               BETWEEN THE PICK-UP AND DROP-OFF POINTS, LOOKS
001300*               UP THE TARIFF FOR THE TRIP TYPE, PRICES THE
001400*               TRIP AND ESTIMATES ITS DURATION, AND COUNTS THE
001500*               AVAILABLE (APPROVED, NOT-ON-TRIP) DRIVERS.
001600*
001700*NOTE        :  THIS BOX HAS NO FORTRAN MATH LIBRARY AND THE
001800*               COMPILER SUPPLIES NO SIN/COS/SQRT FUNCTIONS, SO
001900*               PARAGRAPHS D100-D400 BELOW REPLACE THEM WITH
002000*               SHORT POWER-SERIES APPROXIMATIONS, CARRIED IN
002100*               PACKED-DECIMAL WORK FIELDS THE SAME AS EVERY
002200*               OTHER NUMERIC ROUTINE IN THIS SHOP - THERE IS NO
002300*               BINARY FLOATING-POINT ON THIS BOX. GOOD TO SIX
002400*               DECIMAL PLACES FOR ANY ANGLE THIS RUN WILL SEE
002500*               (TRIPS DO NOT CROSS THE INTERNATIONAL DATE LINE).
002600*
002700*----------------------------------------------------------------*
002800* HISTORY OF MODIFICATION:                                       *
002900*----------------------------------------------------------------*
003000* TAG    INIT   DATE        DESCRIPTION                          *
003100* ------ ------ ----------  -----------------------------------  *
003200* TXD008 RSN    12/03/1991  INITIAL VERSION (REQ TXD-004) -      *
003300*                           HAVERSINE DISTANCE, TARIFF LOOKUP,   *
003400*                           DURATION ESTIMATE.                   *
003500* TXD017 HTAN   30/08/1993  ADDED B400-COUNT-AVAIL-DRVRS - OPS   *
003600*                           WANTED THE FIGURE ON THE DISPATCH    *
003700*                           SCREEN, EASIEST TO COMPUTE HERE      *
003800*                           WHILE THE DRIVER TABLE IS IN HAND.   *
003900* TXD022 RSN    22/02/1999  Y2K REMEDIATION - REVIEWED, NO DATE  *
004000*                           ARITHMETIC IN THIS ROUTINE. LOGGED   *
004100*                           FOR THE CONVERSION AUDIT TRAIL.      *
004200* TXD029 MFOO   17/01/2003  WK-VFARE-I-DRVR-TAB PASSED IN SO THE *
004300*                           AVAILABLE-DRIVER COUNT NO LONGER     *
004400*                           NEEDS ITS OWN CALL TO TXDVREF.       *
004500* TXD041 KYAP   19/10/2011  ROUNDED THE DISTANCE TO 2 DECIMALS   *
004600*                           BEFORE PRICING PER FINANCE REQUEST   *
004700*                           F-2011-118 (WAS ROUNDING THE PRICE   *
004800*                           ONLY, TWO PATHS GAVE DIFFERENT FARES *
004900*                           FOR THE SAME TRIP).                  *
005000*----------------------------------------------------------------*
005100 EJECT
005200*************************
005300 ENVIRONMENT DIVISION.
005400*************************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700*
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                       PIC X(24) VALUE
007200     "** PROGRAM TXDVFARE **".
007300*
007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 01  WK-C-COMMON.
007600     COPY TXCMWS.
007700*
007800 01  WK-N-DEG-TO-RAD              PIC S9V9(9) COMP-3 VALUE
007900     0.017453293.
008000 01  WK-N-EARTH-RADIUS-KM         PIC S9(5)V99 COMP-3 VALUE
008100     6371.00.
008200*
008300*    ANGLES/SINES/COSINES ARE ALL PACKED DECIMAL, NEVER BINARY  *
008400*    FLOATING - ONE INTEGER DIGIT COVERS ANY RADIAN VALUE THIS  *
008500*    ROUTINE CAN SEE (MAX SPREAD IS 180 DEGREES, UNDER 3.1416   *
008600*    RADIANS).                                                  *
008700 01  WK-N-TRIG-WORK.
008800     05  WK-N-LAT1-RAD            PIC S9V9(9) COMP-3.
008900     05  WK-N-LAT2-RAD            PIC S9V9(9) COMP-3.
009000     05  WK-N-DLAT-RAD            PIC S9V9(9) COMP-3.
009100     05  WK-N-DLNG-RAD            PIC S9V9(9) COMP-3.
009200     05  WK-N-HALF-DLAT           PIC S9V9(9) COMP-3.
009300     05  WK-N-HALF-DLNG           PIC S9V9(9) COMP-3.
009400     05  WK-N-SIN-HALF-DLAT       PIC S9V9(9) COMP-3.
009500     05  WK-N-SIN-HALF-DLNG       PIC S9V9(9) COMP-3.
009600     05  WK-N-COS-LAT1            PIC S9V9(9) COMP-3.
009700     05  WK-N-COS-LAT2            PIC S9V9(9) COMP-3.
009800     05  WK-N-HAVERSINE-A         PIC S9V9(9) COMP-3.
009900     05  WK-N-SQRT-A              PIC S9V9(9) COMP-3.
010000     05  WK-N-ARC-C               PIC S9V9(9) COMP-3.
010100     05  WK-N-RAW-DISTANCE        PIC S9(5)V9(6) COMP-3.
010200*
010300*    GENERIC SERIES-APPROXIMATION SCRATCH AREA, SHARED BY THE    *
010400*    SINE/COSINE/SQRT/ARCSINE UTILITY PARAGRAPHS BELOW. PACKED   *
010500*    DECIMAL THROUGHOUT - THIS BOX HAS NO BINARY FLOATING-POINT  *
010600*    HARDWARE OR COMPILER SUPPORT FOR IT.                        *
010700 01  WK-N-SERIES-WORK.
010800     05  WK-N-SERIES-X            PIC S9V9(9) COMP-3.
010900     05  WK-N-SERIES-TERM         PIC S9V9(9) COMP-3.
011000     05  WK-N-SERIES-RESULT       PIC S9V9(9) COMP-3.
011100     05  WK-N-SERIES-XSQ          PIC S9V9(9) COMP-3.
011200     05  WK-N-SERIES-GUESS        PIC S9V9(9) COMP-3.
011300     05  WK-N-SERIES-ITER         PIC 9(02) COMP.
011400*
011500 01  WK-N-AVAIL-DRV-CNT           PIC 9(05) COMP VALUE ZERO.
011600 01  WK-N-DRV-SUB                 PIC 9(05) COMP VALUE ZERO.
011700 01  WK-N-TAR-SUB                 PIC 9(04) COMP VALUE ZERO.
011800 01  WK-C-TARIFF-FOUND-SW         PIC X(01) VALUE "N".
011900     88  WK-C-TARIFF-WAS-FOUND         VALUE "Y".
012000*
012100*    HOLDS THE DISTANCE-TIMES-2 USED FOR THE DURATION ESTIMATE   *
012200*    AS AN ALTERNATE VIEW OF THE SAME WORK AREA (INTEGER PART    *
012300*    ONLY IS WANTED, SEE B300).                                  *
012400 01  WK-N-DUR-CALC                PIC 9(07)V99 VALUE ZERO.
012500 01  WK-N-DUR-CALC-INT REDEFINES WK-N-DUR-CALC.
012600     05  WK-N-DUR-WHOLE-MIN       PIC 9(07).
012700     05  WK-N-DUR-FRACT-MIN       PIC 9(02).
012800*
012900*    ALTERNATE VIEW OF THE RAW HAVERSINE DISTANCE, KEPT SPLIT     *
013000*    WHOLE/HUNDREDTHS FOR A FUTURE EDITED DIAGNOSTIC FIELD (NOT   *
013100*    YET REQUESTED).                                              *
013200 01  WK-N-DISTANCE-EDIT           PIC 9(05)V99 VALUE ZERO.
013300 01  WK-N-DISTANCE-EDIT-R REDEFINES WK-N-DISTANCE-EDIT.
013400     05  WK-N-DE-WHOLE            PIC 9(05).
013500     05  WK-N-DE-HUNDREDTHS       PIC 9(02).
013600*
013700*    RUNNING COUNT OF TARIFF-LOOKUP MISSES THIS EXECUTION, KEPT   *
013800*    FOR A POSSIBLE FUTURE AUDIT LINE ON THE NIGHTLY REPORT.      *
013900 01  WK-N-TARIFF-MISS-CNT         PIC 9(07) COMP VALUE ZERO.
014000 01  WK-N-TARIFF-MISS-CNT-D       PIC 9(07) VALUE ZERO.
014100 01  WK-N-TARIFF-MISS-CNT-D-R REDEFINES WK-N-TARIFF-MISS-CNT-D.
014200     05  WK-N-TMC-HI              PIC 9(04).
014300     05  WK-N-TMC-LO              PIC 9(03).
014400*
014500****************
014600 LINKAGE SECTION.
014700****************
014800 COPY VFARE.
014900 EJECT
015000*******************************************
015100 PROCEDURE DIVISION USING WK-VFARE-RECORD.
015200*******************************************
015300 MAIN-MODULE.
015400     PERFORM A000-PROCESS-CALLED-ROUTINE
015500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
015600     GOBACK.
015700*
015800*----------------------------------------------------------------*
015900 A000-PROCESS-CALLED-ROUTINE.
016000*----------------------------------------------------------------*
016100     MOVE SPACES               TO WK-C-TARIFF-FOUND-SW.
016200     MOVE ZERO                 TO WK-VFARE-OUTPUT.
016300*
016400     PERFORM B100-CALC-DISTANCE
016500        THRU B199-CALC-DISTANCE-EX.
016600     PERFORM B200-LOOKUP-TARIFF
016700        THRU B299-LOOKUP-TARIFF-EX.
016800     PERFORM B300-CALC-PRICE
016900        THRU B399-CALC-PRICE-EX.
017000     PERFORM B400-COUNT-AVAIL-DRVRS
017100        THRU B499-COUNT-AVAIL-DRVRS-EX.
017200 A099-PROCESS-CALLED-ROUTINE-EX.
017300     EXIT.
017400*
017500*----------------------------------------------------------------*
017600 B100-CALC-DISTANCE.
017700*----------------------------------------------------------------*
017800*    HAVERSINE FORMULA - R = 6371.0 KM.                          *
017900*    A = SIN**2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN**2(DLNG/2)     *
018000*    C = 2*ATAN2(SQRT(A),SQRT(1-A)) = 2*ARCSIN(SQRT(A)) SINCE A  *
018100*    NEVER EXCEEDS 1 FOR TWO POINTS ON THE SAME SPHERE.          *
018200*----------------------------------------------------------------*
018300     COMPUTE WK-N-LAT1-RAD =
018400         WK-VFARE-I-START-LAT * WK-N-DEG-TO-RAD.
018500     COMPUTE WK-N-LAT2-RAD =
018600         WK-VFARE-I-END-LAT   * WK-N-DEG-TO-RAD.
018700     COMPUTE WK-N-DLAT-RAD =
018800         (WK-VFARE-I-END-LAT - WK-VFARE-I-START-LAT)
018900          * WK-N-DEG-TO-RAD.
019000     COMPUTE WK-N-DLNG-RAD =
019100         (WK-VFARE-I-END-LNG - WK-VFARE-I-START-LNG)
019200          * WK-N-DEG-TO-RAD.
019300     COMPUTE WK-N-HALF-DLAT = WK-N-DLAT-RAD / 2.
019400     COMPUTE WK-N-HALF-DLNG = WK-N-DLNG-RAD / 2.
019500*
019600     MOVE WK-N-HALF-DLAT       TO WK-N-SERIES-X.
019700     PERFORM D100-COMPUTE-SINE THRU D199-COMPUTE-SINE-EX.
019800     MOVE WK-N-SERIES-RESULT   TO WK-N-SIN-HALF-DLAT.
019900*
020000     MOVE WK-N-HALF-DLNG       TO WK-N-SERIES-X.
020100     PERFORM D100-COMPUTE-SINE THRU D199-COMPUTE-SINE-EX.
020200     MOVE WK-N-SERIES-RESULT   TO WK-N-SIN-HALF-DLNG.
020300*
020400     MOVE WK-N-LAT1-RAD        TO WK-N-SERIES-X.
020500     PERFORM D200-COMPUTE-COSINE THRU D299-COMPUTE-COSINE-EX.
020600     MOVE WK-N-SERIES-RESULT   TO WK-N-COS-LAT1.
020700*
020800     MOVE WK-N-LAT2-RAD        TO WK-N-SERIES-X.
020900     PERFORM D200-COMPUTE-COSINE THRU D299-COMPUTE-COSINE-EX.
021000     MOVE WK-N-SERIES-RESULT   TO WK-N-COS-LAT2.
021100*
021200     COMPUTE WK-N-HAVERSINE-A =
021300         (WK-N-SIN-HALF-DLAT * WK-N-SIN-HALF-DLAT)
021400       + (WK-N-COS-LAT1 * WK-N-COS-LAT2
021500          * WK-N-SIN-HALF-DLNG * WK-N-SIN-HALF-DLNG).
021600*
021700     IF  WK-N-HAVERSINE-A NOT LESS THAN ZERO
021800         MOVE WK-N-HAVERSINE-A TO WK-N-SERIES-X
021900         PERFORM D300-COMPUTE-SQRT THRU D399-COMPUTE-SQRT-EX
022000         MOVE WK-N-SERIES-RESULT TO WK-N-SQRT-A
022100     ELSE
022200         MOVE ZERO TO WK-N-SQRT-A
022300     END-IF.
022400*
022500     MOVE WK-N-SQRT-A          TO WK-N-SERIES-X.
022600     PERFORM D400-COMPUTE-ARCSINE THRU D499-COMPUTE-ARCSINE-EX.
022700     COMPUTE WK-N-ARC-C = 2 * WK-N-SERIES-RESULT.
022800*
022900     COMPUTE WK-N-RAW-DISTANCE =
023000         WK-N-EARTH-RADIUS-KM * WK-N-ARC-C.
023100*
023200*    TXD041 - ROUND HERE, BEFORE PRICING, SO THE ESTIMATE STEP   *
023300*    AND THE SETTLEMENT STEP ALWAYS AGREE ON THE FARE.           *
023400     COMPUTE WK-VFARE-O-DISTANCE-KM ROUNDED =
023500         WK-N-RAW-DISTANCE.
023600     MOVE WK-VFARE-O-DISTANCE-KM TO WK-N-DISTANCE-EDIT.
023700 B199-CALC-DISTANCE-EX.
023800     EXIT.
023900*
024000*----------------------------------------------------------------*
024100 B200-LOOKUP-TARIFF.
024200*----------------------------------------------------------------*
024300*    MOST-RECENT MATCH WINS - THE TARIFF TABLE IS LOADED IN      *
024400*    FILE ORDER SO WE SEARCH FORWARD AND KEEP THE LAST HIT.      *
024500*----------------------------------------------------------------*
024600     MOVE ZERO                TO WK-N-TAR-SUB.
024700     MOVE "N"                 TO WK-C-TARIFF-FOUND-SW.
024800     MOVE WK-C-DEFAULT-PRICE-KM TO WK-VFARE-O-PRICE-PER-KM.
024900*
025000     PERFORM B210-CHECK-ONE-TARIFF
025100         VARYING WK-N-TAR-SUB FROM 1 BY 1
025200             UNTIL WK-N-TAR-SUB > WK-VFARE-I-TAR-CNT.
025300*
025400     IF  WK-C-TARIFF-WAS-FOUND
025500         MOVE "Y" TO WK-VFARE-O-TARIFF-FOUND-FLAG
025600     ELSE
025700         MOVE "N" TO WK-VFARE-O-TARIFF-FOUND-FLAG
025800         ADD 1 TO WK-N-TARIFF-MISS-CNT
025900         MOVE WK-N-TARIFF-MISS-CNT TO WK-N-TARIFF-MISS-CNT-D
026000     END-IF.
026100 B299-LOOKUP-TARIFF-EX.
026200     EXIT.
026300*----------------------------------------------------------------*
026400 B210-CHECK-ONE-TARIFF.
026500     IF (WK-VFARE-I-TAR-TYPE(WK-N-TAR-SUB)
026600            = WK-VFARE-I-TRIP-TYPE)
026700        AND (WK-VFARE-I-TAR-CITY(WK-N-TAR-SUB) = ZERO
026800          OR WK-VFARE-I-TAR-CITY(WK-N-TAR-SUB)
026900               = WK-VFARE-I-CITY-ID)
027000         MOVE "Y" TO WK-C-TARIFF-FOUND-SW
027100         MOVE WK-VFARE-I-TAR-PRICE(WK-N-TAR-SUB)
027200              TO WK-VFARE-O-PRICE-PER-KM
027300     END-IF.
027400 B219-CHECK-ONE-TARIFF-EX.
027500     EXIT.
027600*
027700*----------------------------------------------------------------*
027800 B300-CALC-PRICE.
027900*----------------------------------------------------------------*
028000     COMPUTE WK-VFARE-O-EST-PRICE ROUNDED =
028100         WK-VFARE-O-DISTANCE-KM * WK-VFARE-O-PRICE-PER-KM.
028200*
028300*    DURATION = INTEGER PART OF (DISTANCE * 2) MINUTES.          *
028400     COMPUTE WK-N-DUR-CALC = WK-VFARE-O-DISTANCE-KM * 2.
028500     MOVE WK-N-DUR-WHOLE-MIN TO WK-VFARE-O-EST-DUR-MIN.
028600 B399-CALC-PRICE-EX.
028700     EXIT.
028800*
028900*----------------------------------------------------------------*
029000 B400-COUNT-AVAIL-DRVRS.
029100*----------------------------------------------------------------*
029200     MOVE ZERO TO WK-N-AVAIL-DRV-CNT.
029300     PERFORM B410-CHECK-ONE-DRIVER
029400         VARYING WK-N-DRV-SUB FROM 1 BY 1
029500             UNTIL WK-N-DRV-SUB > WK-VFARE-I-DRV-CNT.
029600     MOVE WK-N-AVAIL-DRV-CNT TO WK-VFARE-O-AVAIL-DRV-CNT.
029700 B499-COUNT-AVAIL-DRVRS-EX.
029800     EXIT.
029900*----------------------------------------------------------------*
030000 B410-CHECK-ONE-DRIVER.
030100     IF  WK-VFARE-I-DRV-APPR-FLAG(WK-N-DRV-SUB) = "Y"
030200         AND WK-VFARE-I-DRV-ONTRIP-FLAG(WK-N-DRV-SUB) = "N"
030300         ADD 1 TO WK-N-AVAIL-DRV-CNT
030400     END-IF.
030500 B419-CHECK-ONE-DRIVER-EX.
030600     EXIT.
030700*
030800*----------------------------------------------------------------*
030900*    D100-COMPUTE-SINE - 5-TERM MACLAURIN SERIES.                *
031000*    SIN(X) = X - X**3/3! + X**5/5! - X**7/7! + X**9/9!          *
031100*----------------------------------------------------------------*
031200 D100-COMPUTE-SINE.
031300     MOVE WK-N-SERIES-X       TO WK-N-SERIES-RESULT.
031400     COMPUTE WK-N-SERIES-XSQ = WK-N-SERIES-X * WK-N-SERIES-X.
031500     MOVE WK-N-SERIES-X       TO WK-N-SERIES-TERM.
031600*
031700     COMPUTE WK-N-SERIES-TERM =
031800         WK-N-SERIES-TERM * WK-N-SERIES-XSQ / (-6).
031900     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
032000     COMPUTE WK-N-SERIES-TERM =
032100         WK-N-SERIES-TERM * WK-N-SERIES-XSQ / (-20).
032200     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
032300     COMPUTE WK-N-SERIES-TERM =
032400         WK-N-SERIES-TERM * WK-N-SERIES-XSQ / (-42).
032500     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
032600     COMPUTE WK-N-SERIES-TERM =
032700         WK-N-SERIES-TERM * WK-N-SERIES-XSQ / (-72).
032800     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
032900 D199-COMPUTE-SINE-EX.
033000     EXIT.
033100*
033200*----------------------------------------------------------------*
033300*    D200-COMPUTE-COSINE - 5-TERM MACLAURIN SERIES.               *
033400*    COS(X) = 1 - X**2/2! + X**4/4! - X**6/6! + X**8/8!          *
033500*----------------------------------------------------------------*
033600 D200-COMPUTE-COSINE.
033700     MOVE 1                   TO WK-N-SERIES-RESULT.
033800     COMPUTE WK-N-SERIES-XSQ = WK-N-SERIES-X * WK-N-SERIES-X.
033900     MOVE 1                   TO WK-N-SERIES-TERM.
034000*
034100     COMPUTE WK-N-SERIES-TERM =
034200         WK-N-SERIES-TERM * WK-N-SERIES-XSQ / (-2).
034300     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
034400     COMPUTE WK-N-SERIES-TERM =
034500         WK-N-SERIES-TERM * WK-N-SERIES-XSQ / (-12).
034600     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
034700     COMPUTE WK-N-SERIES-TERM =
034800         WK-N-SERIES-TERM * WK-N-SERIES-XSQ / (-30).
034900     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
035000     COMPUTE WK-N-SERIES-TERM =
035100         WK-N-SERIES-TERM * WK-N-SERIES-XSQ / (-56).
035200     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
035300 D299-COMPUTE-COSINE-EX.
035400     EXIT.
035500*
035600*----------------------------------------------------------------*
035700*    D300-COMPUTE-SQRT - NEWTON-RAPHSON, 8 ITERATIONS. THE       *
035800*    HAVERSINE TERM IS ALWAYS BETWEEN 0 AND 1 SO A STARTING      *
035900*    GUESS OF 0.5 CONVERGES WELL INSIDE THAT COUNT.              *
036000*----------------------------------------------------------------*
036100 D300-COMPUTE-SQRT.
036200     IF  WK-N-SERIES-X = ZERO
036300         MOVE ZERO TO WK-N-SERIES-RESULT
036400         GO TO D399-COMPUTE-SQRT-EX
036500     END-IF.
036600     MOVE 0.5 TO WK-N-SERIES-GUESS.
036700     PERFORM D310-SQRT-ONE-STEP WITH TEST AFTER
036800         VARYING WK-N-SERIES-ITER FROM 1 BY 1
036900             UNTIL WK-N-SERIES-ITER > 8.
037000     MOVE WK-N-SERIES-GUESS TO WK-N-SERIES-RESULT.
037100 D399-COMPUTE-SQRT-EX.
037200     EXIT.
037300*----------------------------------------------------------------*
037400 D310-SQRT-ONE-STEP.
037500     COMPUTE WK-N-SERIES-GUESS =
037600         (WK-N-SERIES-GUESS
037700          + (WK-N-SERIES-X / WK-N-SERIES-GUESS)) / 2.
037800 D319-SQRT-ONE-STEP-EX.
037900     EXIT.
038000*
038100*----------------------------------------------------------------*
038200*    D400-COMPUTE-ARCSINE - 5-TERM SERIES, VALID FOR THE SMALL   *
038300*    ARGUMENTS THIS ROUTINE EVER SEES (X = SQRT OF THE           *
038400*    HAVERSINE TERM, WELL UNDER 1 FOR ANY TRIP IN THE SERVICE    *
038500*    AREA).                                                      *
038600*    ARCSIN(X) = X + X**3/6 + 3X**5/40 + 15X**7/336 + ...        *
038700*----------------------------------------------------------------*
038800 D400-COMPUTE-ARCSINE.
038900     MOVE WK-N-SERIES-X       TO WK-N-SERIES-RESULT.
039000     COMPUTE WK-N-SERIES-XSQ = WK-N-SERIES-X * WK-N-SERIES-X.
039100     MOVE WK-N-SERIES-X       TO WK-N-SERIES-TERM.
039200*
039300     COMPUTE WK-N-SERIES-TERM =
039400         WK-N-SERIES-TERM * WK-N-SERIES-XSQ * 1 / 6.
039500     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
039600     COMPUTE WK-N-SERIES-TERM =
039700         WK-N-SERIES-TERM * WK-N-SERIES-XSQ * 9 / 20.
039800     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
039900     COMPUTE WK-N-SERIES-TERM =
040000         WK-N-SERIES-TERM * WK-N-SERIES-XSQ * 25 / 42.
040100     ADD WK-N-SERIES-TERM     TO WK-N-SERIES-RESULT.
040200 D499-COMPUTE-ARCSINE-EX.
040300     EXIT.
040400     END PROGRAM TXDVFARE.
