000100************************************************************ WTXTRN
000200*    WTXTRN - WALLET TRANSACTION RECORD, WRITTEN TO TXN-FILE     *
000300*    LINE SEQUENTIAL, ONE PER WALLET MOVEMENT THIS RUN           *
000400*    NO 01-LEVEL SUPPLIED - CALLING PROGRAM WRAPS THIS ITSELF.   *
000500************************************************************ WTXTRN
000600*    HISTORY OF MODIFICATION:                                    *
000700*----------------------------------------------------------------*
000800* TXD007 - RSN    - 06/03/1991 - INITIAL VERSION (REQ TXD-004).   *
000900* TXD035 - MFOO   - 14/03/2007 - DROPPED THE 01-LEVEL WRAPPER,    *
001000*                    SAME REASON AS USRMST TXD035.                *
001100*----------------------------------------------------------------*
001200 05  WTXTRN-RECORD.
001300     10  TXN-ID                  PIC 9(06).
001400     10  TXN-USER-ID             PIC 9(06).
001500     10  TXN-AMOUNT              PIC S9(09)V99.
001600     10  TXN-TYPE                PIC X(12).
001700         88  TXN-TYPE-DEPOSIT              VALUE "DEPOSIT     ".
001800         88  TXN-TYPE-WITHDRAW             VALUE "WITHDRAW    ".
001900         88  TXN-TYPE-TRIP-PAYMENT         VALUE "TRIP-PAYMENT".
002000         88  TXN-TYPE-REFUND               VALUE "REFUND      ".
002100         88  TXN-TYPE-ADJUSTMENT           VALUE "ADJUSTMENT  ".
002200     10  TXN-PAYMENT-ID          PIC 9(06).
002300     10  FILLER                  PIC X(01).
002400*
002500*    ALTERNATE VIEW - SIGNED AMOUNT SPLIT WHOLE/CENTS             *
002600 05  WTXTRN-AMT-VIEW REDEFINES WTXTRN-RECORD.
002700     10  FILLER                  PIC X(12).
002800     10  WTXTRN-AV-WHOLE         PIC 9(09).
002900     10  WTXTRN-AV-CENTS         PIC 9(02).
003000     10  FILLER                  PIC X(19).
