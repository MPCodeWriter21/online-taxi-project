000100 IDENTIFICATION DIVISION.
000200*************************************************************TXDVPAY
000300 PROGRAM-ID.     TXDVPAY.
000400 AUTHOR.         R S NAIDU.
000500 INSTALLATION.   METROCAB DATA CENTER - NIGHTLY BATCH.
000600 DATE-WRITTEN.   20 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE THAT MOVES MONEY BETWEEN WALLET
001100*               BALANCES. FOR A TRIP-PAYMENT IT SPLITS THE FARE
001200*               85/15 BETWEEN THE DRIVER AND THE PLATFORM; FOR
001300*               A DEPOSIT OR WITHDRAWAL IT MOVES THE WHOLE
001400*               AMOUNT AGAINST THE PASSENGER'S WALLET ONLY.
001500*               THE CALLER SUPPLIES THE CURRENT BALANCES AND
001600*               NEVER WRITES THEM BACK UNLESS PAY-STATUS COMES
001700*               BACK COMPLETED.
001800*
001900*               THE DEBIT AND CREDIT SIDES OF EVERY TRIP-PAYMENT
002000*               MUST BALANCE EXACTLY - PLATFORM-FEE + DRIVER-MOVE
002100*               = PASSENGER-MOVE, TO THE PENNY, WITH NO ROUNDING
002200*               LEAKAGE (REQ TXD-004, ATTACHMENT D).
002300*
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:                                       *
002600*----------------------------------------------------------------*
002700* TAG    INIT   DATE        DESCRIPTION                          *
002800* ------ ------ ----------  -----------------------------------  *
002900* TXD013 RSN    20/03/1991  INITIAL VERSION (REQ TXD-004) -      *
003000*                           TRIP-PAYMENT SPLIT ONLY.              *
003100* TXD022 RSN    22/02/1999  Y2K REMEDIATION - REVIEWED, NO DATE  *
003200*                           ARITHMETIC IN THIS ROUTINE. LOGGED   *
003300*                           FOR THE CONVERSION AUDIT TRAIL.      *
003400* TXD032 MFOO   22/09/2004  ADDED WK-VPAY-I-TXN-KIND SO DEPOSIT  *
003500*                           AND WITHDRAW MOVEMENTS SHARE THIS    *
003600*                           ROUTINE INSTEAD OF DUPLICATING THE   *
003700*                           SUFFICIENT-FUNDS CHECK ELSEWHERE.    *
003800* TXD040 KYAP   03/03/2010  COMPUTE THE PLATFORM FEE FIRST AND   *
003900*                           THE DRIVER SHARE AS THE REMAINDER    *
004000*                           (WAS COMPUTING BOTH INDEPENDENTLY,   *
004100*                           WHICH COULD LEAVE A CENT UNACCOUNTED *
004200*                           FOR ON A ROUNDING BOUNDARY - PROD    *
004300*                           INCIDENT P-2010-002).                *
004400* TXD044 HTAN   12/08/2014  A TRIP WITH NO DRIVER ASSIGNED WAS   *
004500*                           BEING REJECTED "NO DRIVER ASSIGNED"  *
004600*                           INSTEAD OF SETTLING - PER REQ        *
004700*                           TXD-004 ATTACHMENT D, A NO-DRIVER    *
004800*                           TRIP STILL DEBITS THE PASSENGER, THE *
004900*                           WHOLE FARE GOES TO THE PLATFORM, AND *
005000*                           THE DRIVER SIDE MOVES ZERO. B100 NOW *
005100*                           BRANCHES ON WK-VPAY-I-HAS-DRIVER     *
005200*                           BEFORE THE SPLIT INSTEAD OF BOUNCING *
005300*                           THE SETTLEMENT (PROD INCIDENT        *
005400*                           P-2014-061).                         *
005500* TXD046 HTAN   14/08/2014  SWAPPED WHICH SIDE OF THE SPLIT IS   *
005600*                           ROUNDED - WAS ROUNDING THE PLATFORM  *
005700*                           FEE AND GIVING THE DRIVER THE        *
005800*                           REMAINDER, BUT REQ TXD-004 ATTACHMENT*
005900*                           D RATES THE DRIVER SHARE FIRST. ON A *
006000*                           HALF-UP BOUNDARY THE OLD ORDER SHORTED*
006100*                           THE DRIVER A PENNY (PROD INCIDENT     *
006200*                           P-2014-063). BOTH SIDES STILL FOOT TO*
006300*                           THE FULL AMOUNT EITHER WAY.          *
006400*----------------------------------------------------------------*
006500 EJECT
006600*************************
006700 ENVIRONMENT DIVISION.
006800*************************
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-AS400.
007100 OBJECT-COMPUTER.  IBM-AS400.
007200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100*
008200*************************
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                       PIC X(24) VALUE
008600     "** PROGRAM TXDVPAY **".
008700*
008800 01  WK-C-COMMON.
008900     COPY TXCMWS.
009000*
009100 01  WK-N-DRIVER-SHARE            PIC S9(09)V99 VALUE ZERO.
009200 01  WK-N-PLATFORM-SHARE          PIC S9(09)V99 VALUE ZERO.
009300*
009400*    ALTERNATE VIEW OF THE COMMON PERCENTAGE CONSTANTS, USED TO  *
009500*    CROSS-FOOT THE SPLIT BEFORE IT LEAVES THE ROUTINE.          *
009600 01  WK-N-CROSSFOOT-CHECK         PIC S9(09)V99 VALUE ZERO.
009700 01  WK-N-CROSSFOOT-CHECK-R REDEFINES WK-N-CROSSFOOT-CHECK.
009800     05  WK-N-CF-SIGN-DIGIT       PIC S9(01).
009900     05  FILLER                   PIC 9(10).
010000*
010100*    RUNNING COUNTS OF COMPLETED VERSUS REJECTED SETTLEMENTS      *
010200*    THIS EXECUTION, KEPT FOR A POSSIBLE FUTURE AUDIT LINE.       *
010300 01  WK-N-SETTLE-OK-CNT           PIC 9(07) COMP VALUE ZERO.
010400 01  WK-N-SETTLE-REJ-CNT          PIC 9(07) COMP VALUE ZERO.
010500 01  WK-N-SETTLE-OK-CNT-D         PIC 9(07) VALUE ZERO.
010600 01  WK-N-SETTLE-OK-CNT-D-R REDEFINES WK-N-SETTLE-OK-CNT-D.
010700     05  WK-N-SOC-HI              PIC 9(04).
010800     05  WK-N-SOC-LO              PIC 9(03).
010900*
011000*    ALTERNATE VIEW OF THE DRIVER SHARE, SPLIT WHOLE/CENTS FOR A  *
011100*    FUTURE EDITED FIELD ON A SETTLEMENT AUDIT REPORT (NOT YET    *
011200*    REQUESTED).                                                 *
011300 01  WK-N-DRIVER-SHARE-R REDEFINES WK-N-DRIVER-SHARE.
011400     05  WK-N-DS-SIGN-DIGIT       PIC S9(01).
011500     05  WK-N-DS-WHOLE            PIC 9(08).
011600     05  WK-N-DS-CENTS            PIC 9(02).
011700*
011800****************
011900 LINKAGE SECTION.
012000****************
012100 COPY VPAY.
012200 EJECT
012300*******************************************
012400 PROCEDURE DIVISION USING WK-VPAY-RECORD.
012500*******************************************
012600 MAIN-MODULE.
012700     PERFORM A000-PROCESS-CALLED-ROUTINE
012800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012900     GOBACK.
013000*
013100*----------------------------------------------------------------*
013200 A000-PROCESS-CALLED-ROUTINE.
013300*----------------------------------------------------------------*
013400     MOVE "FAILED   "            TO WK-VPAY-O-PAY-STATUS.
013500     MOVE SPACES                 TO WK-VPAY-O-REJECT-REASON.
013600     MOVE ZERO                   TO WK-VPAY-O-PASSENGER-MOVE
013700                                     WK-VPAY-O-DRIVER-MOVE
013800                                     WK-VPAY-O-PLATFORM-FEE.
013900     MOVE WK-VPAY-I-PASSENGER-BAL TO WK-VPAY-O-NEW-PASSNGR-BAL.
014000     MOVE WK-VPAY-I-DRIVER-BAL    TO WK-VPAY-O-NEW-DRIVER-BAL.
014100*
014200     IF  WK-VPAY-I-KIND-TRIP-PAY
014300         PERFORM B100-SETTLE-TRIP-PAYMENT
014400            THRU B199-SETTLE-TRIP-PAYMENT-EX
014500     ELSE
014600         PERFORM B200-SETTLE-WALLET-MOVEMENT
014700            THRU B299-SETTLE-WALLET-MOVEMENT-EX
014800     END-IF.
014900*
015000     IF  WK-VPAY-O-PAY-COMPLETED
015100         ADD 1 TO WK-N-SETTLE-OK-CNT
015200         MOVE WK-N-SETTLE-OK-CNT TO WK-N-SETTLE-OK-CNT-D
015300     ELSE
015400         ADD 1 TO WK-N-SETTLE-REJ-CNT
015500     END-IF.
015600 A099-PROCESS-CALLED-ROUTINE-EX.
015700     EXIT.
015800*
015900*----------------------------------------------------------------*
016000*    B100 - 85/15 DRIVER/PLATFORM SPLIT OF A COMPLETED TRIP'S    *
016100*    FARE. THE PASSENGER'S WALLET IS DEBITED THE FULL AMOUNT;    *
016200*    THE DRIVER'S SHARE IS COMPUTED FIRST AND ROUNDED, WITH THE  *
016300*    PLATFORM TAKING WHATEVER IS LEFT, SO THE TWO SIDES ALWAYS   *
016400*    FOOT EXACTLY AND THE DRIVER NEVER LOSES A PENNY TO ROUNDING *
016500*    (TXD046). WHEN NO DRIVER IS ON THE TRIP THE WHOLE FARE IS   *
016600*    PLATFORM FEE AND THE DRIVER SIDE MOVES ZERO - THE SETTLEMENT*
016700*    STILL COMPLETES (TXD044).                                  *
016800*----------------------------------------------------------------*
016900 B100-SETTLE-TRIP-PAYMENT.
017000     IF  WK-VPAY-I-PASSENGER-BAL < WK-VPAY-I-AMOUNT
017100         MOVE "INSUFFICIENT FUNDS  " TO WK-VPAY-O-REJECT-REASON
017200         GO TO B199-SETTLE-TRIP-PAYMENT-EX
017300     END-IF.
017400     IF  NOT WK-VPAY-I-HAS-DRIVER
017500         MOVE ZERO TO WK-N-DRIVER-SHARE
017600         MOVE WK-VPAY-I-AMOUNT TO WK-N-PLATFORM-SHARE
017700     ELSE
017800         COMPUTE WK-N-DRIVER-SHARE ROUNDED =
017900             WK-VPAY-I-AMOUNT * WK-C-DRIVER-PCT
018000         COMPUTE WK-N-PLATFORM-SHARE =
018100             WK-VPAY-I-AMOUNT - WK-N-DRIVER-SHARE
018200     END-IF.
018300*
018400     COMPUTE WK-N-CROSSFOOT-CHECK =
018500         WK-N-PLATFORM-SHARE + WK-N-DRIVER-SHARE
018600       - WK-VPAY-I-AMOUNT.
018700     IF  WK-N-CROSSFOOT-CHECK NOT = ZERO
018800         MOVE "SPLIT DID NOT FOOT  " TO WK-VPAY-O-REJECT-REASON
018900         GO TO B199-SETTLE-TRIP-PAYMENT-EX
019000     END-IF.
019100*
019200     COMPUTE WK-VPAY-O-NEW-PASSNGR-BAL =
019300         WK-VPAY-I-PASSENGER-BAL - WK-VPAY-I-AMOUNT.
019400     COMPUTE WK-VPAY-O-NEW-DRIVER-BAL =
019500         WK-VPAY-I-DRIVER-BAL + WK-N-DRIVER-SHARE.
019600*
019700     COMPUTE WK-VPAY-O-PASSENGER-MOVE = ZERO - WK-VPAY-I-AMOUNT.
019800     MOVE WK-N-DRIVER-SHARE       TO WK-VPAY-O-DRIVER-MOVE.
019900     MOVE WK-N-PLATFORM-SHARE     TO WK-VPAY-O-PLATFORM-FEE.
020000     MOVE "COMPLETED"             TO WK-VPAY-O-PAY-STATUS.
020100 B199-SETTLE-TRIP-PAYMENT-EX.
020200     EXIT.
020300*
020400*----------------------------------------------------------------*
020500*    B200 - A DEPOSIT ADDS TO THE PASSENGER'S WALLET; A          *
020600*    WITHDRAWAL SUBTRACTS AND MUST NOT OVERDRAW IT.              *
020700*----------------------------------------------------------------*
020800 B200-SETTLE-WALLET-MOVEMENT.
020900     IF  WK-VPAY-I-KIND-WITHDRAW
021000         IF  WK-VPAY-I-PASSENGER-BAL < WK-VPAY-I-AMOUNT
021100             MOVE "INSUFFICIENT FUNDS  " TO
021200                  WK-VPAY-O-REJECT-REASON
021300             GO TO B299-SETTLE-WALLET-MOVEMENT-EX
021400         END-IF
021500         COMPUTE WK-VPAY-O-NEW-PASSNGR-BAL =
021600             WK-VPAY-I-PASSENGER-BAL - WK-VPAY-I-AMOUNT
021700         COMPUTE WK-VPAY-O-PASSENGER-MOVE =
021800             ZERO - WK-VPAY-I-AMOUNT
021900     ELSE
022000         COMPUTE WK-VPAY-O-NEW-PASSNGR-BAL =
022100             WK-VPAY-I-PASSENGER-BAL + WK-VPAY-I-AMOUNT
022200         MOVE WK-VPAY-I-AMOUNT TO WK-VPAY-O-PASSENGER-MOVE
022300     END-IF.
022400     MOVE "COMPLETED" TO WK-VPAY-O-PAY-STATUS.
022500 B299-SETTLE-WALLET-MOVEMENT-EX.
022600     EXIT.
022700     END PROGRAM TXDVPAY.
